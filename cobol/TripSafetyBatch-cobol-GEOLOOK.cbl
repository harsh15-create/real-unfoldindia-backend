000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  GEOLOOK.
000400 AUTHOR. R. PILLAI.
000500 INSTALLATION. ROUTING DESK - BATCH SCORING UNIT.
000600 DATE-WRITTEN. 04/06/92.
000700 DATE-COMPILED. 04/06/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*          LOOKS UP ONE CITY NAME AGAINST THE STATIC CITY-TABLE
001300*          SEED LIST (COPY CITYTBL) AND HANDS BACK ITS LATITUDE
001400*          AND LONGITUDE.  THE CALLER SENDS A RAW NAME AS TYPED
001500*          ON THE ROUTE REQUEST - WE TRIM IT, FOLD IT TO LOWER
001600*          CASE AND LOOK FOR AN EXACT MATCH.  NO PARTIAL OR
001700*          SOUNDS-LIKE MATCHING IS DONE HERE.
001800*
001900*          WHEN THE NAME IS NOT ON THE TABLE WE BUILD THE
002000*          STANDARD "COULD NOT GEOCODE" MESSAGE FOR THE CALLER
002100*          TO REPORT AND LEAVE THE LAT/LNG FIELDS AT ZERO.
002200*
002300*****************************************************************
002400*MAINTENANCE HISTORY:
002500*   04/06/92  RKP  ORIGINAL ROUTINE
002600*   09/09/99  RKP  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE
002700*   05/19/00  RKP  CALLS STRLTH NOW INSTEAD OF ITS OWN
002800*                  TRIM LOGIC - ONE TRIM ROUTINE FOR THE SHOP
002900*   03/02/01  TNS  A NAME TYPED WITH LEADING BLANKS WAS NEVER
003000*                  MATCHING THE TABLE - STRLTH ONLY STRIPS THE
003100*                  TRAILING END.  ADDED A FORWARD SCAN TO COUNT
003200*                  AND DROP LEADING BLANKS BEFORE THE SEARCH
003300*   08/14/01  RKP  Y2K+ HOUSEKEEPING PASS - NO DATE FIELDS IN
003400*                  THIS PROGRAM, NO CHANGE REQUIRED
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400*
004500 WORKING-STORAGE SECTION.
004600 COPY CITYTBL.
004700*
004800 01  WS-CASE-TABLES.
004900     05  WS-UPPER-CASE-ALPHA       PIC X(26) VALUE
005000                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005100     05  WS-LOWER-CASE-ALPHA       PIC X(26) VALUE
005200                 "abcdefghijklmnopqrstuvwxyz".
005300*    FLAT VIEW OF THE TWO TRANSLATE STRINGS TOGETHER - KEPT FOR
005400*    THE SAME REASON THE OTHER ROUTING-DESK ROUTINES CARRY A
005500*    FLAT REDEFINES OF THEIR WORK AREAS.
005600 01  WS-CASE-TABLES-ALT REDEFINES WS-CASE-TABLES.
005700     05  FILLER                    PIC X(52).
005800
005900 01  WS-WORK-NAME-AREA             PIC X(255) VALUE SPACES.
006000 01  WS-WORK-NAME-ALT REDEFINES WS-WORK-NAME-AREA.
006100     05  WS-WORK-NAME              PIC X(20).
006200     05  FILLER                    PIC X(235).
006300*    CHARACTER-TABLE VIEW OF WS-WORK-NAME-AREA - THE LEADING-
006400*    BLANK SCAN BELOW WALKS THIS TABLE ONE BYTE AT A TIME, SAME
006500*    HOUSE HABIT AS STRLTH'S OWN BACKWARD SCAN.
006600 01  WS-WORK-NAME-CHARS REDEFINES WS-WORK-NAME-AREA.
006700     05  WS-WORK-NAME-CHAR OCCURS 255 TIMES
006800                 INDEXED BY WS-LEAD-IDX         PIC X(1).
006900 01  WS-WORK-NAME-SHIFTED          PIC X(255) VALUE SPACES.
007000
007100 01  WS-ORIG-NAME                  PIC X(20) VALUE SPACES.
007200*    SPLIT VIEW OF THE SAVED ORIGINAL NAME - USED IF THE NOT-
007300*    FOUND MESSAGE EVER HAS TO BE TRUNCATED TO A SHORTER FIELD.
007400 01  WS-ORIG-NAME-ALT REDEFINES WS-ORIG-NAME.
007500     05  WS-ORIG-NAME-FIRST10      PIC X(10).
007600     05  WS-ORIG-NAME-LAST10       PIC X(10).
007700 01  WS-TRIMMED-LTH                PIC S9(4) COMP VALUE ZERO.
007800 01  WS-LEAD-SPACE-CT              PIC S9(4) COMP VALUE ZERO.
007900 01  WS-MORE-LEAD-SW               PIC X(1) VALUE "Y".
008000     88  WS-NO-MORE-LEAD           VALUE "N".
008100
008200 LINKAGE SECTION.
008300 01  LK-CITY-NAME-IN               PIC X(20).
008400 01  LK-CITY-LAT-OUT               PIC S9(3)V9(4).
008500 01  LK-CITY-LNG-OUT               PIC S9(3)V9(4).
008600 01  LK-FOUND-SW                   PIC X(1).
008700     88  LK-CITY-FOUND             VALUE "Y".
008800 01  LK-ERROR-MSG                  PIC X(40).
008900
009000 PROCEDURE DIVISION USING LK-CITY-NAME-IN, LK-CITY-LAT-OUT,
009100         LK-CITY-LNG-OUT, LK-FOUND-SW, LK-ERROR-MSG.
009200 000-MAIN-RTN.
009300     MOVE ZERO TO LK-CITY-LAT-OUT LK-CITY-LNG-OUT.
009400     MOVE "N" TO LK-FOUND-SW.
009500     MOVE SPACES TO LK-ERROR-MSG.
009600     PERFORM 100-NORMALIZE-NAME-RTN THRU 100-EXIT.
009700     PERFORM 200-SEARCH-CITY-RTN THRU 200-EXIT.
009800     GOBACK.
009900*
010000*    STRIP LEADING AND TRAILING BLANKS OFF THE INCOMING NAME,
010100*    FOLD TO LOWER CASE, AND LEFT-JUSTIFY IT BACK OUT TO 20
010200*    BYTES SO IT LINES UP WITH THE WAY CITY-NAME IS STORED IN
010300*    THE SEED TABLE.  STRLTH ONLY ANSWERS THE TRAILING-BLANK
010400*    LENGTH SO THE LEADING END IS HANDLED HERE - SEE 03/02/01
010500*    MAINTENANCE NOTE ABOVE.
010600 100-NORMALIZE-NAME-RTN.
010700     MOVE SPACES TO WS-WORK-NAME-AREA.
010800     MOVE LK-CITY-NAME-IN TO WS-WORK-NAME.
010900     MOVE WS-WORK-NAME TO WS-ORIG-NAME.
011000     MOVE ZERO TO WS-TRIMMED-LTH.
011100     CALL "STRLTH" USING WS-WORK-NAME-AREA, WS-TRIMMED-LTH.
011200     PERFORM 105-STRIP-LEADING-RTN THRU 105-EXIT.
011300     INSPECT WS-WORK-NAME
011400             CONVERTING WS-UPPER-CASE-ALPHA
011500             TO WS-LOWER-CASE-ALPHA.
011600 100-EXIT.
011700     EXIT.
011800*
011900*    COUNT ANY LEADING BLANKS AHEAD OF THE FIRST NON-BLANK
012000*    CHARACTER, THEN SHIFT THE NAME LEFT THAT MANY POSITIONS.
012100*    SCANS THE WS-WORK-NAME-CHARS TABLE ONE BYTE AT A TIME,
012200*    SAME SHOP HABIT AS STRLTH'S BACKWARD SCAN ON TEXT1-CHAR.
012300 105-STRIP-LEADING-RTN.
012400     MOVE ZERO TO WS-LEAD-SPACE-CT.
012500     MOVE "Y" TO WS-MORE-LEAD-SW.
012600     SET WS-LEAD-IDX TO 1.
012700     PERFORM 106-LEAD-SCAN-RTN THRU 106-EXIT
012800             UNTIL WS-NO-MORE-LEAD
012900                OR WS-LEAD-IDX > 255.
013000     IF WS-LEAD-SPACE-CT > ZERO
013100        MOVE SPACES TO WS-WORK-NAME-SHIFTED
013200        MOVE WS-WORK-NAME-AREA (WS-LEAD-SPACE-CT + 1:
013300                255 - WS-LEAD-SPACE-CT) TO WS-WORK-NAME-SHIFTED
013400                (1: 255 - WS-LEAD-SPACE-CT)
013500        MOVE WS-WORK-NAME-SHIFTED TO WS-WORK-NAME-AREA.
013600 105-EXIT.
013700     EXIT.
013800*
013900 106-LEAD-SCAN-RTN.
014000     IF WS-WORK-NAME-CHAR (WS-LEAD-IDX) NOT = SPACE
014100        MOVE "N" TO WS-MORE-LEAD-SW
014200     ELSE
014300        ADD 1 TO WS-LEAD-SPACE-CT
014400        SET WS-LEAD-IDX UP BY 1.
014500 106-EXIT.
014600     EXIT.
014700*
014800 200-SEARCH-CITY-RTN.
014900     SET CITY-IDX TO 1.
015000     SEARCH CITY-TABLE-ENTRY
015100        AT END
015200           PERFORM 250-NOT-FOUND-RTN THRU 250-EXIT
015300        WHEN CITY-NAME (CITY-IDX) = WS-WORK-NAME
015400           MOVE "Y" TO LK-FOUND-SW
015500           MOVE CITY-LAT (CITY-IDX) TO LK-CITY-LAT-OUT
015600           MOVE CITY-LNG (CITY-IDX) TO LK-CITY-LNG-OUT.
015700 200-EXIT.
015800     EXIT.
015900*
016000 250-NOT-FOUND-RTN.
016100     STRING "Could not geocode '" DELIMITED BY SIZE
016200            WS-ORIG-NAME          DELIMITED BY SPACE
016300            "'"                   DELIMITED BY SIZE
016400            INTO LK-ERROR-MSG.
016500 250-EXIT.
016600     EXIT.
