000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  HIWAYCHK.
000400 AUTHOR. R. PILLAI.
000500 INSTALLATION. ROUTING DESK - BATCH SCORING UNIT.
000600 DATE-WRITTEN. 03/14/93.
000700 DATE-COMPILED. 03/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*          THIS SUBROUTINE ANSWERS ONE QUESTION - DOES A ROAD
001300*          NAME/REFERENCE PAIR LOOK LIKE A HIGHWAY SEGMENT.
001400*
001500*          THE SAFETY ENGINE (SAFESCOR) AND THE ROUTE CLASSIFIER
001600*          (ROUTSCOR) BOTH NEED THIS ANSWER BUT AGAINST TWO
001700*          DIFFERENT TOKEN SETS, SO THE CALLER TELLS US VIA
001800*          LK-EXTENDED-SW WHETHER TO ALSO CHECK MOTORWAY/TRUNK.
001900*
002000*          THE CALLER BUILDS LK-CHECK-TEXT AS "ROAD-NAME SPACE
002100*          ROAD-REF" BEFORE CALLING - WE JUST TOKENIZE AND SCAN.
002200*
002300*          THE MATCH IS WHOLE-WORD AND CASE-INSENSITIVE.  TWO OF
002400*          THE SEVEN TOKENS ARE TWO WORDS LONG (NATIONAL HIGHWAY,
002500*          STATE HIGHWAY) SO WE ALSO TEST ADJACENT WORD PAIRS.
002600*
002700*****************************************************************
002800*MAINTENANCE HISTORY:
002900*   03/14/93  RKP  ORIGINAL ROUTINE - SPLIT OUT OF SAFESCOR SO
003000*                  ROUTSCOR COULD SHARE THE SAME WORD SCANNER
003100*   06/21/95  RKP  ADDED LK-EXTENDED-SW SO SAFESCOR CAN ALSO
003200*                  MATCH MOTORWAY/TRUNK WITHOUT ROUTSCOR PICKING
003300*                  UP THE WIDER TOKEN SET TOO
003400*   02/09/98  TNS  TWO-WORD CHECK WAS MISSING THE TRAILING PAD
003500*                  COMPARE ON "STATE HIGHWAY" - FIXED TO MATCH
003600*                  THE "NATIONAL HIGHWAY" LITERAL'S SPACING
003700*   09/09/99  RKP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003800*                  NO CHANGE REQUIRED
003900*   04/17/01  TNS  CASE FOLD MOVED AHEAD OF THE UNSTRING SO A
004000*                  LOWERCASE "nh" IN THE ROAD REFERENCE MATCHES
004100*                  THE SAME AS AN UPPERCASE ONE
004200*   10/02/01  TNS  WS-TWO-WORD-CHECK WAS NEVER CLEARED BEFORE
004300*                  THE STRING - A LONG PAIR'S TRAILING BYTES
004400*                  COULD SURVIVE INTO A SHORTER PAIR SCANNED
004500*                  LATER IN THE SAME CALL AND FAIL THE COMPARE.
004600*                  ADDED MOVE SPACES AHEAD OF THE STRING
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 WORKING-STORAGE SECTION.
005800 01  WS-UPPER-TEXT                 PIC X(56).
005900 01  WS-CASE-TABLES.
006000     05  WS-LOWER-CASE-ALPHA       PIC X(26) VALUE
006100                 "abcdefghijklmnopqrstuvwxyz".
006200     05  WS-UPPER-CASE-ALPHA       PIC X(26) VALUE
006300                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006400*    FLAT VIEW OF THE TRANSLATE PAIR - SAME SHOP HABIT AS
006500*    GEOLOOK'S WS-CASE-TABLES-ALT.
006600 01  WS-CASE-TABLES-ALT REDEFINES WS-CASE-TABLES.
006700     05  FILLER                    PIC X(52).
006800
006900 01  WS-WORD-WORK-AREA.
007000     05  WS-WORD-TBL OCCURS 10 TIMES
007100                 INDEXED BY WS-WORD-IDX.
007200         10  WS-WORD               PIC X(20).
007300 01  WS-WORD-WORK-ALT REDEFINES WS-WORD-WORK-AREA.
007400     05  WS-WORD-FLAT              PIC X(200).
007500
007600 01  WS-TWO-WORD-CHECK             PIC X(41).
007700
007800 01  WS-SUBSCRIPTS-AND-SWITCHES.
007900     05  WS-WORD-COUNT             PIC 9(2) COMP.
008000     05  WS-SCAN-SUB               PIC 9(2) COMP.
008100     05  WS-UNSTRING-PTR           PIC 9(2) COMP.
008200     05  WS-MORE-WORDS-SW          PIC X(1) VALUE "Y".
008300         88  WS-NO-MORE-WORDS      VALUE "N".
008400
008500 LINKAGE SECTION.
008600 01  LK-CHECK-TEXT                 PIC X(56).
008700*    SAME NAME-PART/REF-PART SPLIT ROUTSCOR KEEPS ON ITS OWN
008800*    COPY OF THIS WORK AREA (WS-CHECK-TEXT-ALT).
008900 01  LK-CHECK-TEXT-ALT REDEFINES LK-CHECK-TEXT.
009000     05  LK-CHECK-NAME-PART         PIC X(40).
009100     05  LK-CHECK-REF-PART          PIC X(16).
009200 01  LK-EXTENDED-SW                PIC X(1).
009300     88  LK-EXTENDED-TOKENS        VALUE "Y".
009400 01  LK-MATCH-SW                   PIC X(1).
009500     88  LK-WORD-MATCHED           VALUE "Y".
009600
009700 PROCEDURE DIVISION USING LK-CHECK-TEXT, LK-EXTENDED-SW,
009800             LK-MATCH-SW.
009900 000-MAIN-RTN.
010000     MOVE "N" TO LK-MATCH-SW.
010100     MOVE LK-CHECK-TEXT TO WS-UPPER-TEXT.
010200     INSPECT WS-UPPER-TEXT
010300             CONVERTING WS-LOWER-CASE-ALPHA
010400             TO WS-UPPER-CASE-ALPHA.
010500     INITIALIZE WS-WORD-WORK-AREA.
010600     MOVE ZERO TO WS-WORD-COUNT.
010700     UNSTRING WS-UPPER-TEXT DELIMITED BY ALL SPACE
010800             INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
010900                  WS-WORD(5) WS-WORD(6) WS-WORD(7) WS-WORD(8)
011000                  WS-WORD(9) WS-WORD(10)
011100             TALLYING IN WS-WORD-COUNT.
011200     PERFORM 100-SCAN-WORDS-RTN THRU 100-EXIT
011300             VARYING WS-SCAN-SUB FROM 1 BY 1
011400             UNTIL WS-SCAN-SUB > WS-WORD-COUNT
011500                OR LK-WORD-MATCHED.
011600 000-EXIT.
011700     GOBACK.
011800*
011900 100-SCAN-WORDS-RTN.
012000     IF WS-WORD(WS-SCAN-SUB) = "NH" OR "SH" OR "EXPRESSWAY"
012100        MOVE "Y" TO LK-MATCH-SW
012200        GO TO 100-EXIT.
012300     IF LK-EXTENDED-TOKENS
012400        IF WS-WORD(WS-SCAN-SUB) = "MOTORWAY" OR "TRUNK"
012500           MOVE "Y" TO LK-MATCH-SW
012600           GO TO 100-EXIT.
012700     IF WS-SCAN-SUB < WS-WORD-COUNT
012800        MOVE SPACES TO WS-TWO-WORD-CHECK
012900        STRING WS-WORD(WS-SCAN-SUB)   DELIMITED BY SPACE
013000               " "                    DELIMITED BY SIZE
013100               WS-WORD(WS-SCAN-SUB + 1) DELIMITED BY SPACE
013200               INTO WS-TWO-WORD-CHECK
013300        IF WS-TWO-WORD-CHECK (1:18) = "NATIONAL HIGHWAY  "
013400        OR WS-TWO-WORD-CHECK (1:15) = "STATE HIGHWAY  "
013500           MOVE "Y" TO LK-MATCH-SW.
013600 100-EXIT.
013700     EXIT.
