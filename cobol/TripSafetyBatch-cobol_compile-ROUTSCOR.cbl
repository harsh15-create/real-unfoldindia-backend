000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  ROUTSCOR.
000400 AUTHOR. R. PILLAI.
000500 INSTALLATION. ROUTING DESK - BATCH SCORING UNIT.
000600 DATE-WRITTEN. 03/25/91.
000700 DATE-COMPILED. 03/25/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES AND RANKS CANDIDATE DRIVING ROUTES
001300*          FOR THE TRIP-SAFETY DESK.
001400*
001500*          IT READS THE ROUTES FILE (ONE RECORD PER CANDIDATE
001600*          ROUTE) AND THE STEPS FILE (ONE RECORD PER ROAD SEGMENT
001700*          OF A ROUTE), BOTH SORTED BY JOURNEY-ID AND ROUTE-SEQ,
001800*          STEPS IN TRAVEL ORDER UNDER THEIR PARENT ROUTE.
001900*
002000*          A JOURNEY IS A GROUP OF ROUTES SHARING THE SAME
002100*          JOURNEY-ID.  ONLY THE FIRST 3 ROUTES OF A JOURNEY ARE
002200*          SCORED - ANY BEYOND THAT ARE COUNTED BUT NOT KEPT.
002300*          EACH RETAINED ROUTE'S STEPS ARE GATHERED, SAFESCOR IS
002400*          CALLED TO WORK OUT ITS SAFETY NUMBERS, THE ROAD
002500*          QUALITY AND ROAD SUMMARY ARE WORKED OUT HERE, THEN THE
002600*          JOURNEY'S ROUTES ARE RANKED BY SAFETY SCORE AND
002700*          WRITTEN TO THE SCORED FILE IN RANK ORDER.
002800*
002900*          A SINGLE TRAILER RECORD CARRYING THE RUN TOTALS IS
003000*          WRITTEN AT THE END OF THE SCORED FILE FOR RTERPT.
003100*
003200*          DAY/NIGHT SCORING MODE COMES IN ON UPSI-0 - SEE THE
003300*          JCL.  UPSI-0 OFF RUNS DAY MODE, ON RUNS NIGHT MODE.
003400*
003500*****************************************************************
003600*MAINTENANCE HISTORY:
003700*   03/25/91  RKP  ORIGINAL PROGRAM
003800*   08/14/93  RKP  ADDED 50-ENTRY ROAD NAME TOTALS TABLE FOR THE
003900*                  ROAD SUMMARY RULE - SHORT ROUTES RARELY HAVE
004000*                  MORE THAN A HANDFUL OF NAMED ROADS BUT LONG
004100*                  HIGHWAY RUNS CAN CHANGE NAME OFTEN
004200*   09/11/99  RKP  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
004300*                  PROGRAM, NO CHANGES REQUIRED
004400*   02/14/01  TNS  ZERO-ROUTE JOURNEY NOW LOGGED AS AN ERROR
004500*                  CONDITION RATHER THAN SILENTLY SKIPPED
004600*   09/25/01  TNS  ROUTE_N ID WAS BUILT FROM THE RUN-TOTAL ROUTES-
004700*                  READ COUNTER SO ONLY THE FIRST JOURNEY IN A
004800*                  FILE EVER GOT ROUTE_1/2/3 - SWITCHED TO THE
004900*                  PER-JOURNEY ROUTES-IN-GROUP COUNTER SO EVERY
005000*                  JOURNEY'S IDS RESTART AT ROUTE_1
005100*   10/02/01  TNS  BOTH STRING STATEMENTS BUILDING ROUTE_N AND
005200*                  "ROUTE N" WERE FEEDING A COMP SUBSCRIPT IN
005300*                  DIRECTLY - COMPILER REJECTS A STRING OPERAND
005400*                  THAT ISN'T DISPLAY.  ADDED WS-STRING-NBR-
005500*                  FIELDS, MOVE THE COMP COUNTER THERE FIRST
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     UPSI-0 ON STATUS IS RUN-MODE-NIGHT
006300            OFF STATUS IS RUN-MODE-DAY.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ROUTES-FILE
006700         ASSIGN TO UT-S-ROUTES
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS ROUTES-STATUS.
007000
007100     SELECT STEPS-FILE
007200         ASSIGN TO UT-S-STEPS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS STEPS-STATUS.
007500
007600     SELECT SCORED-FILE
007700         ASSIGN TO UT-S-SCORED
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS SCORED-STATUS.
008000
008100     SELECT SYSOUT
008200         ASSIGN TO UT-S-SYSOUT
008300         ORGANIZATION IS SEQUENTIAL.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  ROUTES-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 30 CHARACTERS
009100     DATA RECORD IS RTE-HEADER-REC.
009200 COPY RTEHDR.
009300*
009400 FD  STEPS-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 96 CHARACTERS
009800     DATA RECORD IS STP-DETAIL-REC.
009900 COPY STPDTL.
010000*
010100 FD  SCORED-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 160 CHARACTERS
010500     DATA RECORD IS SCORED-ROUTE-REC.
010600 COPY RTESCOR.
010700*
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC                   PIC X(130).
011500*
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  ROUTES-STATUS             PIC X(2).
011900     05  STEPS-STATUS              PIC X(2).
012000     05  SCORED-STATUS             PIC X(2).
012100
012200 01  WS-RUN-MODE-CODE              PIC X(1) VALUE "D".
012300     88  WS-NIGHT-RUN              VALUE "N".
012400
012500 01  WS-SWITCHES.
012600     05  MORE-ROUTES-SW            PIC X(1) VALUE "Y".
012700         88  NO-MORE-ROUTES        VALUE "N".
012800     05  MORE-STEPS-SW             PIC X(1) VALUE "Y".
012900         88  NO-MORE-STEPS         VALUE "N".
013000
013100 01  WS-CURRENT-JOURNEY-ID         PIC X(8) VALUE SPACES.
013200
013300 01  WS-STEP-TABLE.
013400     05  WS-STEP-ENTRY OCCURS 500 TIMES
013500                 INDEXED BY WS-STEP-IDX.
013600         10  WS-STP-DISTANCE-M     PIC 9(7)V9(2).
013700         10  WS-STP-ROAD-NAME      PIC X(40).
013800         10  WS-STP-ROAD-REF       PIC X(15).
013900         10  WS-STP-MANEUVER-TYPE  PIC X(12).
014000 01  WS-STEP-COUNT                 PIC 9(4) COMP VALUE ZERO.
014100
014200 01  WS-ROAD-NAME-TABLE.
014300     05  WS-RN-ENTRY OCCURS 50 TIMES
014400                 INDEXED BY WS-RN-IDX.
014500         10  WS-RN-NAME            PIC X(40).
014600         10  WS-RN-DISTANCE        PIC 9(8)V9(2).
014700 01  WS-ROAD-NAME-COUNT            PIC 9(2) COMP VALUE ZERO.
014800
014900 01  WS-JOURNEY-ROUTE-TABLE.
015000     05  WS-JR-ENTRY OCCURS 3 TIMES
015100                 INDEXED BY WS-JR-IDX.
015200         10  WS-JR-ROUTE-ID        PIC X(8).
015300         10  WS-JR-DISTANCE-KM     PIC 9(5)V9(1).
015400         10  WS-JR-DURATION-MIN    PIC 9(5).
015500         10  WS-JR-DURATION-HRS    PIC 9(3)V9(2).
015600         10  WS-JR-SAFETY-SCORE    PIC 9(2)V9(1).
015700         10  WS-JR-ROAD-SUMMARY    PIC X(40).
015800         10  WS-JR-TRAFFIC-LEVEL   PIC X(8).
015900         10  WS-JR-ROAD-QUALITY    PIC X(9).
016000         10  WS-JR-HIGHWAY-RATIO   PIC 9(1)V9(3).
016100         10  WS-JR-TURN-DENSITY    PIC 9(3)V9(2).
016200         10  WS-JR-ISOLATED-KM     PIC 9(4)V9(1).
016300         10  WS-JR-PEN-ROAD-TYPE   PIC S9(3).
016400         10  WS-JR-PEN-TURNS       PIC S9(3).
016500         10  WS-JR-PEN-ISOLATION   PIC S9(3).
016600         10  WS-JR-PEN-DURATION    PIC S9(3).
016700         10  WS-JR-PEN-TRAFFIC     PIC S9(3).
016800         10  WS-JR-ROUTE-NAME      PIC X(20).
016900 01  WS-JR-ENTRY-ALT REDEFINES WS-JOURNEY-ROUTE-TABLE.
017000     05  FILLER                    PIC X(141) OCCURS 3 TIMES.
017100
017200 01  WS-DISPLAY-NAMES-INIT.
017300     05  FILLER                    PIC X(20) VALUE
017400                 "Recommended Route   ".
017500     05  FILLER                    PIC X(20) VALUE
017600                 "Scenic Route        ".
017700     05  FILLER                    PIC X(20) VALUE
017800                 "Shortest Route      ".
017900 01  WS-DISPLAY-NAMES-TBL REDEFINES WS-DISPLAY-NAMES-INIT.
018000     05  WS-DISPLAY-NAME OCCURS 3 TIMES
018100                 INDEXED BY WS-DN-IDX          PIC X(20).
018200
018300 01  WS-SUBSCRIPTS-AND-COUNTERS.
018400     05  WS-ROUTES-IN-GROUP        PIC 9(2) COMP VALUE ZERO.
018500     05  WS-ROUTES-SKIPPED-IN-GRP  PIC 9(2) COMP VALUE ZERO.
018600     05  WS-SORT-I                 PIC 9(2) COMP.
018700     05  WS-SORT-J                 PIC 9(2) COMP.
018800     05  WS-RANK-SUB               PIC 9(2) COMP.
018900     05  WS-BEST-SCORE-IDX         PIC 9(2) COMP.
019000
019100*    DISPLAY-USAGE COPIES OF THE ABOVE COMP COUNTERS - A STRING
019200*    OPERAND HAS TO BE DISPLAY OR NATIONAL, SO THE ROUTE-ID AND
019300*    RANK-4+ NAME BUILDERS MOVE THE COMP SUBSCRIPT HERE FIRST.
019400 01  WS-STRING-NBR-FIELDS.
019500     05  WS-ROUTES-IN-GROUP-ED     PIC 9(2).
019600     05  WS-RANK-SUB-ED            PIC 9(2).
019700
019800 01  WS-EXTENDED-SW                PIC X(1) VALUE "N".
019900 01  WS-HIWAY-MATCH-SW             PIC X(1) VALUE "N".
020000     88  WS-HIWAY-MATCH            VALUE "Y".
020100
020200*    SHOP-STANDARD HIGHWAY CHECK-TEXT WORK AREA - SAME SHAPE
020300*    SAFESCOR USES - KEPT HERE AS AN ALTERNATE VIEW EVEN THOUGH
020400*    ROUTSCOR ONLY EVER BUILDS THE FULL 56-BYTE FORM.
020500 01  WS-CHECK-TEXT-AREA.
020600     05  WS-CHECK-TEXT             PIC X(56).
020700 01  WS-CHECK-TEXT-ALT REDEFINES WS-CHECK-TEXT-AREA.
020800     05  WS-CHECK-NAME-PART        PIC X(40).
020900     05  WS-CHECK-REF-PART         PIC X(16).
021000
021100*    MIRROR OF SAFESCOR'S LINKAGE RECORD - PASSED ON THE CALL.
021200 01  SAFESCOR-LINK.
021300     05  LK-RUN-MODE                PIC X(1).
021400     05  LK-ROUTE-DISTANCE-M        PIC 9(8)V9(2).
021500     05  LK-ROUTE-DURATION-S        PIC 9(7)V9(2).
021600     05  LK-STEP-COUNT              PIC 9(4) COMP.
021700     05  LK-OUT-HIGHWAY-RATIO       PIC 9(1)V9(3).
021800     05  LK-OUT-TURN-DENSITY        PIC 9(3)V9(2).
021900     05  LK-OUT-ISOLATED-KM         PIC 9(4)V9(1).
022000     05  LK-OUT-TRAFFIC-LEVEL       PIC X(8).
022100     05  LK-OUT-DISTANCE-KM         PIC 9(5)V9(1).
022200     05  LK-OUT-DURATION-HRS        PIC 9(3)V9(2).
022300     05  LK-OUT-PEN-ROAD-TYPE       PIC S9(3).
022400     05  LK-OUT-PEN-TURNS           PIC S9(3).
022500     05  LK-OUT-PEN-ISOLATION       PIC S9(3).
022600     05  LK-OUT-PEN-DURATION        PIC S9(3).
022700     05  LK-OUT-PEN-TRAFFIC         PIC S9(3).
022800     05  LK-OUT-SAFETY-SCORE        PIC 9(2)V9(1).
022900
023000 01  WS-SAVE-ENTRY.
023100     05  FILLER                    PIC X(141).
023200
023300 01  WS-RUN-TOTALS.
023400     05  WS-JOURNEYS-PROCESSED     PIC 9(5) COMP VALUE ZERO.
023500     05  WS-ROUTES-READ            PIC 9(5) COMP VALUE ZERO.
023600     05  WS-ROUTES-SCORED          PIC 9(5) COMP VALUE ZERO.
023700     05  WS-STEPS-READ             PIC 9(7) COMP VALUE ZERO.
023800
023900 01  WS-GOOD-STEP-DISTANCE         PIC 9(8)V9(2) COMP-3.
024000 01  WS-HIWAY-STEP-DISTANCE        PIC 9(8)V9(2) COMP-3.
024100 01  WS-ROAD-QUALITY-RATIO         PIC 9(1)V9(5) COMP-3.
024200
024300 COPY ABENDREC.
024400*
024500 LINKAGE SECTION.
024600*
024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 100-MAINLINE THRU 100-EXIT
025000             UNTIL NO-MORE-ROUTES.
025100     PERFORM 999-CLEANUP THRU 999-EXIT.
025200     MOVE +0 TO RETURN-CODE.
025300     GOBACK.
025400*
025500 000-HOUSEKEEPING.
025600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700     DISPLAY "******** BEGIN JOB ROUTSCOR ********".
025800     IF RUN-MODE-NIGHT
025900        MOVE "N" TO WS-RUN-MODE-CODE
026000     ELSE
026100        MOVE "D" TO WS-RUN-MODE-CODE.
026200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026300     PERFORM 910-READ-ROUTES-RTN THRU 910-EXIT.
026400     PERFORM 920-READ-STEPS-RTN THRU 920-EXIT.
026500     IF NO-MORE-ROUTES
026600        MOVE "EMPTY ROUTES FILE" TO ABEND-REASON
026700        GO TO 1000-ABEND-RTN.
026800 000-EXIT.
026900     EXIT.
027000*
027100*    ONE PASS OF THIS PARAGRAPH HANDLES ONE ROUTES-FILE RECORD.
027200*    THE TOP-LEVEL PERFORM DRIVES IT UNTIL THE FILE IS EXHAUSTED.
027300 100-MAINLINE.
027400     MOVE "100-MAINLINE" TO PARA-NAME.
027500     IF RTE-JOURNEY-ID NOT = WS-CURRENT-JOURNEY-ID
027600        PERFORM 110-JOURNEY-BREAK-RTN THRU 110-EXIT.
027700     ADD 1 TO WS-ROUTES-READ.
027800     IF WS-ROUTES-IN-GROUP < 3
027900        ADD 1 TO WS-ROUTES-IN-GROUP
028000        PERFORM 150-GATHER-STEPS-RTN THRU 150-EXIT
028100        PERFORM 400-SCORE-ROUTE-RTN THRU 400-EXIT
028200     ELSE
028300        ADD 1 TO WS-ROUTES-SKIPPED-IN-GRP
028400        PERFORM 160-SKIP-STEPS-RTN THRU 160-EXIT.
028500     PERFORM 910-READ-ROUTES-RTN THRU 910-EXIT.
028600 100-EXIT.
028700     EXIT.
028800*
028900*    NEW JOURNEY-ID SEEN - CLOSE OUT THE PRIOR JOURNEY (IF ANY)
029000*    AND RESET THE PER-JOURNEY COUNTERS FOR THE NEW ONE.
029100 110-JOURNEY-BREAK-RTN.
029200     IF WS-CURRENT-JOURNEY-ID NOT = SPACES
029300        PERFORM 500-FINISH-JOURNEY-RTN THRU 500-EXIT.
029400     MOVE RTE-JOURNEY-ID TO WS-CURRENT-JOURNEY-ID.
029500     MOVE ZERO TO WS-ROUTES-IN-GROUP.
029600     MOVE ZERO TO WS-ROUTES-SKIPPED-IN-GRP.
029700 110-EXIT.
029800     EXIT.
029900*
030000*    GATHER THE STEPS BELONGING TO THE ROUTE JUST READ INTO
030100*    WS-STEP-TABLE, DRIVEN OFF THE READ-AHEAD BUFFER IN
030200*    STP-DETAIL-REC (THE STEPS FILE IS ONE RECORD AHEAD OF THE
030300*    ROUTES FILE AT ALL TIMES).
030400 150-GATHER-STEPS-RTN.
030500     MOVE ZERO TO WS-STEP-COUNT.
030600     PERFORM 155-GATHER-ONE-STEP-RTN THRU 155-EXIT
030700             UNTIL NO-MORE-STEPS
030800                OR STP-JOURNEY-ID NOT = RTE-JOURNEY-ID
030900                OR STP-ROUTE-SEQ NOT = RTE-SEQ.
031000 150-EXIT.
031100     EXIT.
031200*
031300 155-GATHER-ONE-STEP-RTN.
031400     ADD 1 TO WS-STEP-COUNT.
031500     ADD 1 TO WS-STEPS-READ.
031600     IF WS-STEP-COUNT <= 500
031700        SET WS-STEP-IDX TO WS-STEP-COUNT
031800        MOVE STP-DISTANCE-M TO
031900                WS-STP-DISTANCE-M (WS-STEP-IDX)
032000        MOVE STP-ROAD-NAME TO
032100                WS-STP-ROAD-NAME (WS-STEP-IDX)
032200        MOVE STP-ROAD-REF TO
032300                WS-STP-ROAD-REF (WS-STEP-IDX)
032400        MOVE STP-MANEUVER-TYPE TO
032500                WS-STP-MANEUVER-TYPE (WS-STEP-IDX).
032600     PERFORM 920-READ-STEPS-RTN THRU 920-EXIT.
032700 155-EXIT.
032800     EXIT.
032900*
033000*    AN EXCESS ROUTE (4TH OR LATER IN ITS JOURNEY) STILL HAS TO
033100*    HAVE ITS STEPS CONSUMED OFF THE STEPS FILE TO KEEP THE TWO
033200*    FILES IN STEP, BUT THEY ARE NOT KEPT.
033300 160-SKIP-STEPS-RTN.
033400     PERFORM 165-SKIP-ONE-STEP-RTN THRU 165-EXIT
033500             UNTIL NO-MORE-STEPS
033600                OR STP-JOURNEY-ID NOT = RTE-JOURNEY-ID
033700                OR STP-ROUTE-SEQ NOT = RTE-SEQ.
033800 160-EXIT.
033900     EXIT.
034000*
034100 165-SKIP-ONE-STEP-RTN.
034200     ADD 1 TO WS-STEPS-READ.
034300     PERFORM 920-READ-STEPS-RTN THRU 920-EXIT.
034400 165-EXIT.
034500     EXIT.
034600*
034700*    SCORE ONE RETAINED ROUTE - CALL SAFESCOR FOR THE SAFETY
034800*    NUMBERS, THEN WORK OUT ROAD QUALITY AND ROAD SUMMARY HERE,
034900*    AND FILE THE RESULT IN THE JOURNEY'S ROUTE TABLE.
035000 400-SCORE-ROUTE-RTN.
035100     ADD 1 TO WS-ROUTES-SCORED.
035200     SET WS-JR-IDX TO WS-ROUTES-IN-GROUP.
035300     MOVE WS-RUN-MODE-CODE TO LK-RUN-MODE.
035400     MOVE RTE-DISTANCE-M   TO LK-ROUTE-DISTANCE-M.
035500     MOVE RTE-DURATION-S   TO LK-ROUTE-DURATION-S.
035600     MOVE WS-STEP-COUNT    TO LK-STEP-COUNT.
035700     CALL "SAFESCOR" USING SAFESCOR-LINK, WS-STEP-TABLE.
035800     MOVE WS-ROUTES-IN-GROUP TO WS-ROUTES-IN-GROUP-ED.
035900     STRING "route_" DELIMITED BY SIZE
036000            WS-ROUTES-IN-GROUP-ED DELIMITED BY SIZE
036100            INTO WS-JR-ROUTE-ID (WS-JR-IDX).
036200     MOVE LK-OUT-DISTANCE-KM  TO WS-JR-DISTANCE-KM (WS-JR-IDX).
036300     MOVE LK-OUT-DURATION-HRS TO WS-JR-DURATION-HRS (WS-JR-IDX).
036400     MOVE LK-OUT-SAFETY-SCORE TO
036500             WS-JR-SAFETY-SCORE (WS-JR-IDX).
036600     MOVE LK-OUT-TRAFFIC-LEVEL TO
036700             WS-JR-TRAFFIC-LEVEL (WS-JR-IDX).
036800     MOVE LK-OUT-HIGHWAY-RATIO TO
036900             WS-JR-HIGHWAY-RATIO (WS-JR-IDX).
037000     MOVE LK-OUT-TURN-DENSITY TO
037100             WS-JR-TURN-DENSITY (WS-JR-IDX).
037200     MOVE LK-OUT-ISOLATED-KM TO
037300             WS-JR-ISOLATED-KM (WS-JR-IDX).
037400     MOVE LK-OUT-PEN-ROAD-TYPE TO
037500             WS-JR-PEN-ROAD-TYPE (WS-JR-IDX).
037600     MOVE LK-OUT-PEN-TURNS TO WS-JR-PEN-TURNS (WS-JR-IDX).
037700     MOVE LK-OUT-PEN-ISOLATION TO
037800             WS-JR-PEN-ISOLATION (WS-JR-IDX).
037900     MOVE LK-OUT-PEN-DURATION TO
038000             WS-JR-PEN-DURATION (WS-JR-IDX).
038100     MOVE LK-OUT-PEN-TRAFFIC TO
038200             WS-JR-PEN-TRAFFIC (WS-JR-IDX).
038300     COMPUTE WS-JR-DURATION-MIN (WS-JR-IDX) ROUNDED =
038400             RTE-DURATION-S / 60.
038500     PERFORM 450-GRADE-ROAD-RTN THRU 450-EXIT.
038600     PERFORM 460-ROAD-SUMMARY-RTN THRU 460-EXIT.
038700 400-EXIT.
038800     EXIT.
038900*
039000*    ROAD QUALITY - SHARE OF *STEP* DISTANCE (NOT THE HEADER
039100*    DISTANCE) THAT RUNS ON A 5-TOKEN HIGHWAY MATCH.
039200 450-GRADE-ROAD-RTN.
039300     MOVE ZERO TO WS-GOOD-STEP-DISTANCE WS-HIWAY-STEP-DISTANCE.
039400     MOVE "N" TO WS-EXTENDED-SW.
039500     PERFORM 455-GRADE-STEP-RTN THRU 455-EXIT
039600             VARYING WS-STEP-IDX FROM 1 BY 1
039700             UNTIL WS-STEP-IDX > WS-STEP-COUNT.
039800     IF WS-GOOD-STEP-DISTANCE > ZERO
039900        COMPUTE WS-ROAD-QUALITY-RATIO ROUNDED =
040000                WS-HIWAY-STEP-DISTANCE / WS-GOOD-STEP-DISTANCE
040100     ELSE
040200        MOVE ZERO TO WS-ROAD-QUALITY-RATIO.
040300     IF WS-GOOD-STEP-DISTANCE = ZERO
040400        MOVE "Average  " TO WS-JR-ROAD-QUALITY (WS-JR-IDX)
040500     ELSE
040600        IF WS-ROAD-QUALITY-RATIO >= .6
040700           MOVE "Excellent" TO WS-JR-ROAD-QUALITY (WS-JR-IDX)
040800        ELSE
040900           IF WS-ROAD-QUALITY-RATIO >= .3
041000              MOVE "Good     " TO WS-JR-ROAD-QUALITY (WS-JR-IDX)
041100           ELSE
041200              MOVE "Average  " TO WS-JR-ROAD-QUALITY (WS-JR-IDX).
041300 450-EXIT.
041400     EXIT.
041500*
041600 455-GRADE-STEP-RTN.
041700     ADD WS-STP-DISTANCE-M (WS-STEP-IDX) TO WS-GOOD-STEP-DISTANCE.
041800     MOVE SPACES TO WS-CHECK-TEXT.
041900     STRING WS-STP-ROAD-NAME (WS-STEP-IDX) DELIMITED BY SPACE
042000            " "                            DELIMITED BY SIZE
042100            WS-STP-ROAD-REF (WS-STEP-IDX)  DELIMITED BY SPACE
042200            INTO WS-CHECK-TEXT.
042300     MOVE "N" TO WS-HIWAY-MATCH-SW.
042400     CALL "HIWAYCHK" USING WS-CHECK-TEXT, WS-EXTENDED-SW,
042500             WS-HIWAY-MATCH-SW.
042600     IF WS-HIWAY-MATCH
042700        ADD WS-STP-DISTANCE-M (WS-STEP-IDX) TO
042800                WS-HIWAY-STEP-DISTANCE.
042900 455-EXIT.
043000     EXIT.
043100*
043200*    ROAD SUMMARY - MOST PROMINENT NAMED ROAD, PREFERRING A
043300*    HIGHWAY-PATTERN MATCH WHEN THE NAMES ARE TIED ON DISTANCE.
043400 460-ROAD-SUMMARY-RTN.
043500     MOVE ZERO TO WS-ROAD-NAME-COUNT.
043600     PERFORM 465-ACCUM-NAME-RTN THRU 465-EXIT
043700             VARYING WS-STEP-IDX FROM 1 BY 1
043800             UNTIL WS-STEP-IDX > WS-STEP-COUNT.
043900     IF WS-ROAD-NAME-COUNT = ZERO
044000        MOVE "Local Roads" TO WS-JR-ROAD-SUMMARY (WS-JR-IDX)
044100     ELSE
044200        PERFORM 470-SORT-NAMES-RTN THRU 470-EXIT
044300        PERFORM 480-PICK-SUMMARY-RTN THRU 480-EXIT.
044400 460-EXIT.
044500     EXIT.
044600*
044700 465-ACCUM-NAME-RTN.
044800     IF WS-STP-ROAD-NAME (WS-STEP-IDX) = SPACES
044900        GO TO 465-EXIT.
045000     SET WS-RN-IDX TO 1.
045100     SEARCH WS-RN-ENTRY
045200        AT END
045300           IF WS-ROAD-NAME-COUNT < 50
045400              ADD 1 TO WS-ROAD-NAME-COUNT
045500              SET WS-RN-IDX TO WS-ROAD-NAME-COUNT
045600              MOVE WS-STP-ROAD-NAME (WS-STEP-IDX) TO
045700                      WS-RN-NAME (WS-RN-IDX)
045800              MOVE WS-STP-DISTANCE-M (WS-STEP-IDX) TO
045900                      WS-RN-DISTANCE (WS-RN-IDX)
046000           END-IF
046100        WHEN WS-RN-NAME (WS-RN-IDX) =
046200                WS-STP-ROAD-NAME (WS-STEP-IDX)
046300           ADD WS-STP-DISTANCE-M (WS-STEP-IDX) TO
046400                   WS-RN-DISTANCE (WS-RN-IDX).
046500 465-EXIT.
046600     EXIT.
046700*
046800*    SIMPLE SELECTION SORT - THE TABLE NEVER HOLDS MORE THAN 50
046900*    ROWS SO A SHORT-CUT SORT IS QUICK ENOUGH.
047000 470-SORT-NAMES-RTN.
047100     PERFORM 472-SORT-OUTER-RTN THRU 472-EXIT
047200             VARYING WS-SORT-I FROM 1 BY 1
047300             UNTIL WS-SORT-I >= WS-ROAD-NAME-COUNT.
047400 470-EXIT.
047500     EXIT.
047600*
047700 472-SORT-OUTER-RTN.
047800     PERFORM 474-SORT-INNER-RTN THRU 474-EXIT
047900             VARYING WS-SORT-J FROM WS-SORT-I BY 1
048000             UNTIL WS-SORT-J > WS-ROAD-NAME-COUNT.
048100 472-EXIT.
048200     EXIT.
048300*
048400 474-SORT-INNER-RTN.
048500     IF WS-RN-DISTANCE (WS-SORT-J) >
048600             WS-RN-DISTANCE (WS-SORT-I)
048700        MOVE WS-RN-ENTRY (WS-SORT-I) TO WS-SAVE-ENTRY
048800        MOVE WS-RN-ENTRY (WS-SORT-J) TO
048900                WS-RN-ENTRY (WS-SORT-I)
049000        MOVE WS-SAVE-ENTRY TO WS-RN-ENTRY (WS-SORT-J).
049100 474-EXIT.
049200     EXIT.
049300*
049400 480-PICK-SUMMARY-RTN.
049500     MOVE "N" TO WS-EXTENDED-SW.
049600     MOVE WS-RN-NAME (1) TO WS-JR-ROAD-SUMMARY (WS-JR-IDX).
049700     PERFORM 485-CHECK-NAME-RTN THRU 485-EXIT
049800             VARYING WS-RN-IDX FROM 1 BY 1
049900             UNTIL WS-RN-IDX > WS-ROAD-NAME-COUNT.
050000 480-EXIT.
050100     EXIT.
050200*
050300 485-CHECK-NAME-RTN.
050400     MOVE SPACES TO WS-CHECK-TEXT.
050500     STRING WS-RN-NAME (WS-RN-IDX) DELIMITED BY SPACE
050600            INTO WS-CHECK-TEXT.
050700     MOVE "N" TO WS-HIWAY-MATCH-SW.
050800     CALL "HIWAYCHK" USING WS-CHECK-TEXT, WS-EXTENDED-SW,
050900             WS-HIWAY-MATCH-SW.
051000     IF WS-HIWAY-MATCH
051100        MOVE WS-RN-NAME (WS-RN-IDX) TO
051200                WS-JR-ROAD-SUMMARY (WS-JR-IDX)
051300        SET WS-RN-IDX TO WS-ROAD-NAME-COUNT.
051400 485-EXIT.
051500     EXIT.
051600*
051700*    JOURNEY COMPLETE - RANK THE RETAINED ROUTES BY SAFETY SCORE,
051800*    ASSIGN DISPLAY NAMES, WRITE THEM OUT, PRINT THE JOURNEY
051900*    FOOTER, AND ROLL THE RUN ACCUMULATORS.
052000 500-FINISH-JOURNEY-RTN.
052100     ADD 1 TO WS-JOURNEYS-PROCESSED.
052200     IF WS-ROUTES-IN-GROUP = ZERO
052300        MOVE "No routes found" TO ABEND-REASON
052400        DISPLAY "** NO ROUTES FOUND FOR JOURNEY "
052500                WS-CURRENT-JOURNEY-ID
052600     ELSE
052700        PERFORM 510-RANK-RTN THRU 510-EXIT
052800        PERFORM 520-ASSIGN-NAMES-RTN THRU 520-EXIT
052900        PERFORM 530-WRITE-ROUTES-RTN THRU 530-EXIT.
053000 500-EXIT.
053100     EXIT.
053200*
053300*    SIMPLE SELECTION SORT - NEVER MORE THAN 3 ROUTES PER
053400*    JOURNEY, DESCENDING BY SAFETY SCORE.
053500 510-RANK-RTN.
053600     PERFORM 512-RANK-OUTER-RTN THRU 512-EXIT
053700             VARYING WS-SORT-I FROM 1 BY 1
053800             UNTIL WS-SORT-I >= WS-ROUTES-IN-GROUP.
053900 510-EXIT.
054000     EXIT.
054100*
054200 512-RANK-OUTER-RTN.
054300     PERFORM 514-RANK-INNER-RTN THRU 514-EXIT
054400             VARYING WS-SORT-J FROM WS-SORT-I BY 1
054500             UNTIL WS-SORT-J > WS-ROUTES-IN-GROUP.
054600 512-EXIT.
054700     EXIT.
054800*
054900 514-RANK-INNER-RTN.
055000     IF WS-JR-SAFETY-SCORE (WS-SORT-J) >
055100             WS-JR-SAFETY-SCORE (WS-SORT-I)
055200        MOVE WS-JR-ENTRY (WS-SORT-I) TO WS-SAVE-ENTRY
055300        MOVE WS-JR-ENTRY (WS-SORT-J) TO
055400                WS-JR-ENTRY (WS-SORT-I)
055500        MOVE WS-SAVE-ENTRY TO WS-JR-ENTRY (WS-SORT-J).
055600 514-EXIT.
055700     EXIT.
055800*
055900 520-ASSIGN-NAMES-RTN.
056000     PERFORM 525-ASSIGN-ONE-NAME-RTN THRU 525-EXIT
056100             VARYING WS-RANK-SUB FROM 1 BY 1
056200             UNTIL WS-RANK-SUB > WS-ROUTES-IN-GROUP.
056300 520-EXIT.
056400     EXIT.
056500*
056600 525-ASSIGN-ONE-NAME-RTN.
056700     IF WS-RANK-SUB <= 3
056800        MOVE WS-DISPLAY-NAME (WS-RANK-SUB) TO
056900                WS-JR-ROUTE-NAME (WS-RANK-SUB)
057000     ELSE
057100        MOVE WS-RANK-SUB TO WS-RANK-SUB-ED
057200        STRING "Route " DELIMITED BY SIZE
057300               WS-RANK-SUB-ED DELIMITED BY SIZE
057400               INTO WS-JR-ROUTE-NAME (WS-RANK-SUB).
057500 525-EXIT.
057600     EXIT.
057700*
057800 530-WRITE-ROUTES-RTN.
057900     PERFORM 535-WRITE-ONE-ROUTE-RTN THRU 535-EXIT
058000             VARYING WS-RANK-SUB FROM 1 BY 1
058100             UNTIL WS-RANK-SUB > WS-ROUTES-IN-GROUP.
058200     SET WS-BEST-SCORE-IDX TO 1.
058300     DISPLAY "JOURNEY " WS-CURRENT-JOURNEY-ID
058400             " ROUTES " WS-ROUTES-IN-GROUP
058500             " BEST SCORE "
058600             WS-JR-SAFETY-SCORE (WS-BEST-SCORE-IDX).
058700 530-EXIT.
058800     EXIT.
058900*
059000 535-WRITE-ONE-ROUTE-RTN.
059100     MOVE SPACES TO SCORED-ROUTE-REC.
059200     MOVE " " TO OUT-RECORD-TYPE.
059300     MOVE WS-CURRENT-JOURNEY-ID TO OUT-JOURNEY-ID.
059400     MOVE WS-JR-ROUTE-ID (WS-RANK-SUB) TO OUT-ROUTE-ID.
059500     MOVE WS-JR-ROUTE-NAME (WS-RANK-SUB) TO OUT-ROUTE-NAME.
059600     MOVE WS-JR-DISTANCE-KM (WS-RANK-SUB) TO OUT-DISTANCE-KM.
059700     MOVE WS-JR-DURATION-MIN (WS-RANK-SUB) TO
059800             OUT-DURATION-MIN.
059900     MOVE WS-JR-DURATION-HRS (WS-RANK-SUB) TO
060000             OUT-DURATION-HRS.
060100     MOVE WS-JR-SAFETY-SCORE (WS-RANK-SUB) TO
060200             OUT-SAFETY-SCORE.
060300     MOVE WS-JR-ROAD-SUMMARY (WS-RANK-SUB) TO
060400             OUT-ROAD-SUMMARY.
060500     MOVE WS-JR-TRAFFIC-LEVEL (WS-RANK-SUB) TO
060600             OUT-TRAFFIC-LEVEL.
060700     MOVE WS-JR-ROAD-QUALITY (WS-RANK-SUB) TO
060800             OUT-ROAD-QUALITY.
060900     MOVE WS-JR-HIGHWAY-RATIO (WS-RANK-SUB) TO
061000             OUT-HIGHWAY-RATIO.
061100     MOVE WS-JR-TURN-DENSITY (WS-RANK-SUB) TO
061200             OUT-TURN-DENSITY.
061300     MOVE WS-JR-ISOLATED-KM (WS-RANK-SUB) TO OUT-ISOLATED-KM.
061400     MOVE WS-JR-PEN-ROAD-TYPE (WS-RANK-SUB) TO
061500             OUT-PEN-ROAD-TYPE.
061600     MOVE WS-JR-PEN-TURNS (WS-RANK-SUB) TO OUT-PEN-TURNS.
061700     MOVE WS-JR-PEN-ISOLATION (WS-RANK-SUB) TO
061800             OUT-PEN-ISOLATION.
061900     MOVE WS-JR-PEN-DURATION (WS-RANK-SUB) TO
062000             OUT-PEN-DURATION.
062100     MOVE WS-JR-PEN-TRAFFIC (WS-RANK-SUB) TO OUT-PEN-TRAFFIC.
062200     WRITE SCORED-ROUTE-REC.
062300 535-EXIT.
062400     EXIT.
062500*
062600 800-OPEN-FILES.
062700     MOVE "800-OPEN-FILES" TO PARA-NAME.
062800     OPEN INPUT ROUTES-FILE, STEPS-FILE.
062900     OPEN OUTPUT SCORED-FILE, SYSOUT.
063000 800-EXIT.
063100     EXIT.
063200*
063300 850-CLOSE-FILES.
063400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
063500     CLOSE ROUTES-FILE, STEPS-FILE, SCORED-FILE, SYSOUT.
063600 850-EXIT.
063700     EXIT.
063800*
063900 910-READ-ROUTES-RTN.
064000     READ ROUTES-FILE
064100        AT END MOVE "N" TO MORE-ROUTES-SW
064200     END-READ.
064300 910-EXIT.
064400     EXIT.
064500*
064600 920-READ-STEPS-RTN.
064700     READ STEPS-FILE
064800        AT END MOVE "N" TO MORE-STEPS-SW
064900     END-READ.
065000 920-EXIT.
065100     EXIT.
065200*
065300 900-FINAL-TOTALS-RTN.
065400     MOVE "900-FINAL-TOTALS-RTN" TO PARA-NAME.
065500     MOVE SPACES TO OUT-TRAILER-REC.
065600     MOVE "T" TO OUT-TRAILER-TYPE.
065700     MOVE WS-JOURNEYS-PROCESSED TO OUT-JOURNEYS-PROCESSED.
065800     MOVE WS-ROUTES-READ        TO OUT-ROUTES-READ.
065900     MOVE WS-ROUTES-SCORED      TO OUT-ROUTES-SCORED.
066000     MOVE WS-STEPS-READ         TO OUT-STEPS-READ.
066100     WRITE SCORED-ROUTE-REC.
066200     DISPLAY "** JOURNEYS PROCESSED ** " WS-JOURNEYS-PROCESSED.
066300     DISPLAY "** ROUTES READ **       " WS-ROUTES-READ.
066400     DISPLAY "** ROUTES SCORED **     " WS-ROUTES-SCORED.
066500     DISPLAY "** STEPS READ **        " WS-STEPS-READ.
066600     DISPLAY "******** NORMAL END OF JOB ROUTSCOR ********".
066700 900-EXIT.
066800     EXIT.
066900*
067000 999-CLEANUP.
067100     MOVE "999-CLEANUP" TO PARA-NAME.
067200     IF WS-CURRENT-JOURNEY-ID NOT = SPACES
067300        PERFORM 500-FINISH-JOURNEY-RTN THRU 500-EXIT.
067400     PERFORM 900-FINAL-TOTALS-RTN THRU 900-EXIT.
067500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067600 999-EXIT.
067700     EXIT.
067800*
067900 1000-ABEND-RTN.
068000     WRITE SYSOUT-REC FROM ABEND-REC.
068100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068200     DISPLAY "*** ABNORMAL END OF JOB - ROUTSCOR ***"
068300             UPON CONSOLE.
068400     DIVIDE ZERO-VAL INTO ONE-VAL.
