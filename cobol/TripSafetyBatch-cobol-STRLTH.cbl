000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. R. PILLAI.
000500 INSTALLATION. ROUTING DESK - BATCH SCORING UNIT.
000600 DATE-WRITTEN. 02/04/91.
000700 DATE-COMPILED. 02/04/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*          GENERAL UTILITY - RETURNS THE LENGTH OF TEXT1 WITH
001300*          TRAILING SPACES REMOVED.  USED BY GEOLOOK AND
001400*          ROUTSCOR WHEREVER A RIGHT-PADDED FIELD HAS TO BE
001500*          COMPARED OR BUILT WITHOUT ITS TRAILING BLANKS.
001600*
001700*****************************************************************
001800*MAINTENANCE HISTORY:
001900*   02/04/91  RKP  ORIGINAL ROUTINE, ADAPTED FROM AN OLDER
002000*                  SHOP STRING LIBRARY
002100*   09/09/99  RKP  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE
002200*   08/14/01  TNS  CONFIRMED RETURN-LTH IS ACCUMULATED, NOT SET -
002300*                  GEOLOOK AND ROUTSCOR BOTH RELY ON CALLING
002400*                  WITH RETURN-LTH PRE-ZEROED, NOTED IT HERE
002500*   01/22/02  RKP  DROPPED THE FUNCTION REVERSE TRICK THE OLD
002600*                  ROUTINE USED - SHOP STANDARD NOW FORBIDS
002700*                  INTRINSIC FUNCTIONS SO WE SCAN BACKWARD
002800*                  FROM THE END OF THE FIELD A CHARACTER AT A
002900*                  TIME INSTEAD, ONE BYTE OF THE TEXT1-CHAR
003000*                  TABLE AT A TIME RATHER THAN BY REFERENCE
003100*                  MODIFICATION
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800*
003900 DATA DIVISION.
004000 FILE SECTION.
004100*
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  L                         PIC S9(4) COMP.
004500     05  SCAN-IDX                  PIC S9(4) COMP.
004600     05  MORE-TO-SCAN-SW           PIC X(1) VALUE "Y".
004700         88  NO-MORE-TO-SCAN       VALUE "N".
004800*    FLAT BYTE VIEW OF THE COUNTER GROUP - KEPT FOR THE SAME
004900*    REASON AS THE OTHER SHOP ROUTINES, IN CASE A FUTURE ABEND
005000*    DUMP PARAGRAPH NEEDS TO DISPLAY THE WHOLE GROUP AS ONE FIELD.
005100 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
005200     05  FILLER                    PIC X(5).
005300
005400 LINKAGE SECTION.
005500 01  TEXT1                         PIC X(255).
005600*    BYTE-TABLE VIEW OF TEXT1 - THE BACKWARD SCAN WALKS THIS
005700*    TABLE ONE CHARACTER AT A TIME INSTEAD OF USING REFERENCE
005800*    MODIFICATION ON THE GROUP ITEM.
005900 01  TEXT1-TABLE REDEFINES TEXT1.
006000     05  TEXT1-CHAR OCCURS 255 TIMES
006100                                   PIC X(1).
006200 01  RETURN-LTH                    PIC S9(4).
006300 01  RETURN-LTH-ALT REDEFINES RETURN-LTH.
006400     05  FILLER                    PIC X(4).
006500
006600 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006700 000-MAIN-RTN.
006800     MOVE 255 TO SCAN-IDX.
006900     MOVE "Y" TO MORE-TO-SCAN-SW.
007000     PERFORM 100-BACK-SCAN-RTN THRU 100-EXIT
007100             UNTIL NO-MORE-TO-SCAN
007200                OR SCAN-IDX = ZERO.
007300     MOVE SCAN-IDX TO L.
007400     ADD L TO RETURN-LTH.
007500     GOBACK.
007600*
007700 100-BACK-SCAN-RTN.
007800     IF TEXT1-CHAR (SCAN-IDX) NOT = SPACE
007900        MOVE "N" TO MORE-TO-SCAN-SW
008000     ELSE
008100        SUBTRACT 1 FROM SCAN-IDX.
008200 100-EXIT.
008300     EXIT.
