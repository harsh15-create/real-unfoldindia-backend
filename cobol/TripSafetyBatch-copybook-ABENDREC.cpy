000100*****************************************************************
000200* ABENDREC  -  COMMON ABEND/DIAGNOSTIC DISPLAY LAYOUT           *
000300*           -  SHARED BY ALL ROUTE-SAFETY BATCH PROGRAMS SO A   *
000400*              DUMP LINE ALWAYS CARRIES THE SAME SHAPE: LAST    *
000500*              PARAGRAPH EXECUTED, A REASON, AND WHATEVER       *
000600*              EXPECTED-VS-ACTUAL VALUES TRIGGERED THE ABEND    *
000700* MAINTENANCE:                                                  *
000800*   11/14/89  JS   ORIGINAL COPYBOOK, ADAPTED FROM AN OLDER     *
000900*                  SHOP DIAGNOSTIC-DISPLAY LAYOUT               *
001000*   03/11/01  RKP  CARRIED FORWARD UNCHANGED FOR TRIP-SAFETY    *
001100*                  BATCH - NO BUSINESS FIELDS, UTILITY ONLY     *
001200*****************************************************************
001300 01  ABEND-REC.
001400     05  PARA-NAME                 PIC X(28) VALUE SPACES.
001500     05  ABEND-REASON              PIC X(40) VALUE SPACES.
001600     05  EXPECTED-VAL              PIC S9(9) VALUE ZERO.
001700     05  ACTUAL-VAL                PIC S9(9) VALUE ZERO.
001800     05  FILLER                    PIC X(45) VALUE SPACES.
001900
002000 77  ZERO-VAL                      PIC S9(1) VALUE ZERO.
002100 77  ONE-VAL                       PIC S9(1) VALUE 1.
