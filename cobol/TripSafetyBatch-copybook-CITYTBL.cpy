000100*****************************************************************
000200* CITYTBL   -  CITY COORDINATE SEED TABLE                       *
000300*           -  WELL-KNOWN INDIAN CITY NAMES TO LATITUDE AND     *
000400*              LONGITUDE, LOADED VIA A FILLER/REDEFINES TABLE   *
000500*              THE WAY THE SHOP HAS ALWAYS BUILT CONSTANT       *
000600*              TABLES THAT NEVER COME FROM A FILE.  KEYED BY    *
000700*              CITY-NAME, TRIMMED AND LOWER-CASED BY GEOLOOK    *
000800*              BEFORE THE SEARCH.  KEEP IN NAME ORDER AS LISTED *
000900*              BY THE ROUTING DESK - NOT ALPHABETICAL.          *
001000* MAINTENANCE:                                                  *
001100*   04/02/92  RKP  ORIGINAL 52-CITY SEED LIST                   *
001200*   09/17/98  RKP  DUPLICATE ENTRIES KEPT FOR ALTERNATE         *
001300*                  SPELLINGS (BANGALORE/BENGALURU, ETC.)        *
001400*****************************************************************
001500 01  CITY-TABLE-LOAD-AREA.
001600     05  FILLER PIC X(36) VALUE
001700         "delhi               0286139+0772090+".
001800     05  FILLER PIC X(36) VALUE
001900         "new delhi           0286139+0772090+".
002000     05  FILLER PIC X(36) VALUE
002100         "mumbai              0190760+0728777+".
002200     05  FILLER PIC X(36) VALUE
002300         "bangalore           0129716+0775946+".
002400     05  FILLER PIC X(36) VALUE
002500         "bengaluru           0129716+0775946+".
002600     05  FILLER PIC X(36) VALUE
002700         "chennai             0130827+0802707+".
002800     05  FILLER PIC X(36) VALUE
002900         "kolkata             0225726+0883639+".
003000     05  FILLER PIC X(36) VALUE
003100         "hyderabad           0173850+0784867+".
003200     05  FILLER PIC X(36) VALUE
003300         "pune                0185204+0738567+".
003400     05  FILLER PIC X(36) VALUE
003500         "jaipur              0269124+0757873+".
003600     05  FILLER PIC X(36) VALUE
003700         "ahmedabad           0230225+0725714+".
003800     05  FILLER PIC X(36) VALUE
003900         "lucknow             0268467+0809462+".
004000     05  FILLER PIC X(36) VALUE
004100         "agra                0271767+0780081+".
004200     05  FILLER PIC X(36) VALUE
004300         "varanasi            0253176+0829739+".
004400     05  FILLER PIC X(36) VALUE
004500         "goa                 0152993+0741240+".
004600     05  FILLER PIC X(36) VALUE
004700         "udaipur             0245854+0737125+".
004800     05  FILLER PIC X(36) VALUE
004900         "jodhpur             0262389+0730243+".
005000     05  FILLER PIC X(36) VALUE
005100         "amritsar            0316340+0748723+".
005200     05  FILLER PIC X(36) VALUE
005300         "shimla              0311048+0771734+".
005400     05  FILLER PIC X(36) VALUE
005500         "manali              0322396+0771887+".
005600     05  FILLER PIC X(36) VALUE
005700         "rishikesh           0300869+0782676+".
005800     05  FILLER PIC X(36) VALUE
005900         "haridwar            0299457+0781642+".
006000     05  FILLER PIC X(36) VALUE
006100         "mysore              0122958+0766394+".
006200     05  FILLER PIC X(36) VALUE
006300         "mysuru              0122958+0766394+".
006400     05  FILLER PIC X(36) VALUE
006500         "kochi               0099312+0762673+".
006600     05  FILLER PIC X(36) VALUE
006700         "thiruvananthapuram  0085241+0769366+".
006800     05  FILLER PIC X(36) VALUE
006900         "chandigarh          0307333+0767794+".
007000     05  FILLER PIC X(36) VALUE
007100         "indore              0227196+0758577+".
007200     05  FILLER PIC X(36) VALUE
007300         "bhopal              0232599+0774126+".
007400     05  FILLER PIC X(36) VALUE
007500         "nagpur              0211458+0790882+".
007600     05  FILLER PIC X(36) VALUE
007700         "surat               0211702+0728311+".
007800     05  FILLER PIC X(36) VALUE
007900         "coimbatore          0110168+0769558+".
008000     05  FILLER PIC X(36) VALUE
008100         "visakhapatnam       0176868+0832185+".
008200     05  FILLER PIC X(36) VALUE
008300         "patna               0256093+0851376+".
008400     05  FILLER PIC X(36) VALUE
008500         "ranchi              0233441+0853096+".
008600     05  FILLER PIC X(36) VALUE
008700         "dehradun            0303165+0780322+".
008800     05  FILLER PIC X(36) VALUE
008900         "guwahati            0261445+0917362+".
009000     05  FILLER PIC X(36) VALUE
009100         "bhubaneswar         0202961+0858245+".
009200     05  FILLER PIC X(36) VALUE
009300         "trivandrum          0085241+0769366+".
009400     05  FILLER PIC X(36) VALUE
009500         "madurai             0099252+0781198+".
009600     05  FILLER PIC X(36) VALUE
009700         "jaisalmer           0269157+0709083+".
009800     05  FILLER PIC X(36) VALUE
009900         "pushkar             0264900+0745513+".
010000     05  FILLER PIC X(36) VALUE
010100         "mathura             0274924+0776737+".
010200     05  FILLER PIC X(36) VALUE
010300         "leh                 0341526+0775771+".
010400     05  FILLER PIC X(36) VALUE
010500         "srinagar            0340837+0747973+".
010600     05  FILLER PIC X(36) VALUE
010700         "darjeeling          0270360+0882627+".
010800     05  FILLER PIC X(36) VALUE
010900         "gangtok             0273389+0886065+".
011000     05  FILLER PIC X(36) VALUE
011100         "ooty                0114102+0766950+".
011200     05  FILLER PIC X(36) VALUE
011300         "kodaikanal          0102381+0774892+".
011400     05  FILLER PIC X(36) VALUE
011500         "mount abu           0245926+0727156+".
011600     05  FILLER PIC X(36) VALUE
011700         "nainital            0293803+0794636+".
011800     05  FILLER PIC X(36) VALUE
011900         "mussoorie           0304598+0780644+".
012000
012100 01  CITY-TABLE REDEFINES CITY-TABLE-LOAD-AREA.
012200     05  CITY-TABLE-ENTRY OCCURS 52 TIMES
012300                 INDEXED BY CITY-IDX.
012400         10  CITY-NAME             PIC X(20).
012500         10  CITY-LAT              PIC S9(3)V9(4)
012600                     SIGN IS TRAILING SEPARATE CHARACTER.
012700         10  CITY-LNG              PIC S9(3)V9(4)
012800                     SIGN IS TRAILING SEPARATE CHARACTER.
012900
013000 77  CITY-TABLE-SIZE               PIC 9(2) VALUE 52.
