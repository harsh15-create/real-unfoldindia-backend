000100*****************************************************************
000200* STPDTL    -  STEP DETAIL RECORD LAYOUT                        *
000300*           -  ONE RECORD PER ROAD SEGMENT ON THE STEPS FILE,   *
000400*              GROUPED UNDER THE PARENT ROUTE, IN TRAVEL ORDER  *
000500* MAINTENANCE:                                                  *
000600*   03/11/91  RKP  ORIGINAL LAYOUT FOR TRIP-SAFETY BATCH        *
000700*   06/02/92  RKP  ADDED FILLER PAD TO 96-BYTE RECORD           *
000800*****************************************************************
000900 01  STP-DETAIL-REC.
001000     05  STP-JOURNEY-ID            PIC X(8).
001100     05  STP-ROUTE-SEQ             PIC 9(2).
001200     05  STP-DISTANCE-M            PIC 9(7)V9(2).
001300     05  STP-DURATION-S            PIC 9(6)V9(2).
001400     05  STP-ROAD-NAME             PIC X(40).
001500     05  STP-ROAD-REF              PIC X(15).
001600     05  STP-MANEUVER-TYPE         PIC X(12).
001700         88  STP-MNVR-DEPART       VALUE "depart".
001800         88  STP-MNVR-ARRIVE       VALUE "arrive".
001900     05  FILLER                    PIC X(2).
