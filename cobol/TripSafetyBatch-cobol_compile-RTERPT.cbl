000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RTERPT.
000400 AUTHOR. R. PILLAI.
000500 INSTALLATION. ROUTING DESK - BATCH SCORING UNIT.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE CONTROL REPORT FOR THE
001300*          TRIP-SAFETY SCORING RUN.  IT READS THE SCORED FILE
001400*          WRITTEN BY ROUTSCOR (ONE RECORD PER RANKED ROUTE,
001500*          GROUPED AND ALREADY IN RANK ORDER WITHIN EACH
001600*          JOURNEY) AND PRINTS ONE DETAIL LINE PER ROUTE WITH A
001700*          FOOTER LINE AFTER EACH JOURNEY'S GROUP.
001800*
001900*          SINCE ROUTSCOR WRITES EACH JOURNEY'S ROUTES BEST
002000*          SCORE FIRST, THE FIRST DETAIL LINE OF A GROUP CARRIES
002100*          THE JOURNEY'S BEST SAFETY SCORE - NO RE-SORT IS
002200*          NEEDED HERE.
002300*
002400*          THE RUN ENDS ON THE TRAILER RECORD ROUTSCOR WRITES
002500*          AFTER THE LAST JOURNEY - ITS RUN TOTALS ARE PRINTED
002600*          AS THE FINAL SECTION OF THE REPORT.
002700*
002800*          RUN MODE FOR THE PAGE HEADER COMES IN ON UPSI-0, THE
002900*          SAME SWITCH ROUTSCOR USES - SEE THE JCL.
003000*
003100*****************************************************************
003200*MAINTENANCE HISTORY:
003300*   04/02/91  RKP  ORIGINAL PROGRAM
003400*   09/11/99  RKP  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
003500*                  PROGRAM, NO CHANGES REQUIRED
003600*   02/14/01  TNS  ADDED TRAILER-RECORD BALANCE CHECK - REPORT
003700*                  NOW ABENDS IF THE SCORED FILE HAS NO TRAILER
003800*   05/30/01  RKP  FOOTER LINE WAS RE-PRINTING THE PRIOR GROUP'S
003900*                  BEST SCORE WHEN A JOURNEY HAD EXACTLY ONE
004000*                  ROUTE - FIXED THE CONTROL-BREAK TEST
004100*   09/18/01  TNS  Y2K+ HOUSEKEEPING PASS - CONFIRMED UPSI-0
004200*                  HANDLING STILL MATCHES THE ROUTSCOR JCL
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE
005000     UPSI-0 ON STATUS IS RUN-MODE-NIGHT
005100            OFF STATUS IS RUN-MODE-DAY.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SCORED-FILE
005500         ASSIGN TO UT-S-SCORED
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS SCORED-STATUS.
005800
005900     SELECT REPORT-FILE
006000         ASSIGN TO UT-S-REPORT
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT SYSOUT
006400         ASSIGN TO UT-S-SYSOUT
006500         ORGANIZATION IS SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SCORED-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 160 CHARACTERS
007300     DATA RECORD IS SCORED-ROUTE-REC.
007400 COPY RTESCOR.
007500*
007600 FD  REPORT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 132 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS RPT-REC.
008200 01  RPT-REC                      PIC X(132).
008300*
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                   PIC X(130).
009100*
009200 WORKING-STORAGE SECTION.
009300 01  FILE-STATUS-CODES.
009400     05  SCORED-STATUS             PIC X(2).
009500
009600 01  WS-SWITCHES.
009700     05  MORE-SCORED-SW            PIC X(1) VALUE "Y".
009800         88  NO-MORE-SCORED        VALUE "N".
009900
010000 01  WS-RUN-MODE-CODE              PIC X(1) VALUE "D".
010100     88  WS-NIGHT-RUN              VALUE "N".
010200 01  WS-RUN-MODE-IDX               PIC 9(1) COMP VALUE 1.
010300
010400*    DAY/NIGHT TEXT TABLE FOR THE PAGE HEADER - SAME LOAD-A-
010500*    LITERAL-THEN-REDEFINE TRICK ROUTSCOR USES FOR ITS DISPLAY
010600*    NAMES TABLE.
010700 01  WS-RUN-MODE-TEXT-INIT.
010800     05  FILLER                    PIC X(5) VALUE "DAY  ".
010900     05  FILLER                    PIC X(5) VALUE "NIGHT".
011000 01  WS-RUN-MODE-TEXT-TBL REDEFINES WS-RUN-MODE-TEXT-INIT.
011100     05  WS-RUN-MODE-TEXT OCCURS 2 TIMES        PIC X(5).
011200
011300 01  WS-CURRENT-JOURNEY-ID         PIC X(8) VALUE SPACES.
011400
011500*    JOURNEY-ID IS ORIGIN-CODE + DEST-CODE, SAME AS THE ROUTES
011600*    FILE KEY - SPLIT OUT HERE FOR THE JOURNEY FOOTER LINE.
011700 01  WS-JOURNEY-KEY-SAVE.
011800     05  WS-JOURNEY-KEY            PIC X(8).
011900 01  WS-JOURNEY-KEY-ALT REDEFINES WS-JOURNEY-KEY-SAVE.
012000     05  WS-JOURNEY-ORIGIN         PIC X(4).
012100     05  WS-JOURNEY-DEST           PIC X(4).
012200
012300 01  WS-COUNTERS-AND-ACCUMS.
012400     05  WS-ROUTES-IN-JOURNEY      PIC 9(2) COMP VALUE ZERO.
012500     05  WS-BEST-SCORE             PIC 9(2)V9(1) COMP-3.
012600     05  WS-LINES                  PIC 9(2) COMP VALUE ZERO.
012700     05  WS-PAGES                  PIC 9(3) COMP VALUE ZERO.
012800
012900 01  WS-PAGE-HDR-REC.
013000     05  FILLER                    PIC X(1) VALUE SPACE.
013100     05  FILLER                    PIC X(45) VALUE
013200                 "TRIP-SAFETY ROUTE SCORING CONTROL REPORT".
013300     05  FILLER                    PIC X(11) VALUE "RUN MODE: ".
013400     05  HDR-RUN-MODE-O            PIC X(5).
013500     05  FILLER                    PIC X(60) VALUE SPACES.
013600     05  FILLER                    PIC X(5) VALUE "PAGE ".
013700     05  HDR-PAGE-NBR-O            PIC ZZ9.
013800     05  FILLER                    PIC X(2) VALUE SPACES.
013900
014000 01  WS-COLM-HDR-REC.
014100     05  FILLER                    PIC X(1) VALUE SPACE.
014200     05  FILLER                    PIC X(10) VALUE "ROUTE-ID".
014300     05  FILLER                    PIC X(22) VALUE "ROUTE NAME".
014400     05  FILLER                    PIC X(9) VALUE "DIST-KM".
014500     05  FILLER                    PIC X(7) VALUE "DUR-MN".
014600     05  FILLER                    PIC X(6) VALUE "SCORE".
014700     05  FILLER                    PIC X(10) VALUE "TRAFFIC".
014800     05  FILLER                    PIC X(11) VALUE "ROAD QUAL".
014900     05  FILLER                    PIC X(40) VALUE "ROAD SUMMARY".
015000     05  FILLER                    PIC X(16) VALUE SPACES.
015100
015200 01  WS-DETAIL-REC.
015300     05  FILLER                    PIC X(1) VALUE SPACE.
015400     05  DTL-ROUTE-ID-O            PIC X(8).
015500     05  FILLER                    PIC X(2) VALUE SPACES.
015600     05  DTL-ROUTE-NAME-O          PIC X(20).
015700     05  FILLER                    PIC X(2) VALUE SPACES.
015800     05  DTL-DISTANCE-KM-O         PIC ZZZZ9.9.
015900     05  FILLER                    PIC X(2) VALUE SPACES.
016000     05  DTL-DURATION-MIN-O        PIC ZZZZ9.
016100     05  FILLER                    PIC X(2) VALUE SPACES.
016200     05  DTL-SAFETY-SCORE-O        PIC Z9.9.
016300     05  FILLER                    PIC X(2) VALUE SPACES.
016400     05  DTL-TRAFFIC-LEVEL-O       PIC X(8).
016500     05  FILLER                    PIC X(2) VALUE SPACES.
016600     05  DTL-ROAD-QUALITY-O        PIC X(9).
016700     05  FILLER                    PIC X(2) VALUE SPACES.
016800     05  DTL-ROAD-SUMMARY-O        PIC X(40).
016900     05  FILLER                    PIC X(17) VALUE SPACES.
017000 01  WS-DETAIL-REC-ALT REDEFINES WS-DETAIL-REC.
017100     05  FILLER                    PIC X(132).
017200
017300 01  WS-FOOTER-REC.
017400     05  FILLER                    PIC X(3) VALUE SPACES.
017500     05  FILLER                    PIC X(12) VALUE "JOURNEY: ".
017600     05  FTR-ORIGIN-O              PIC X(4).
017700     05  FILLER                    PIC X(3) VALUE " TO ".
017800     05  FTR-DEST-O                PIC X(4).
017900     05  FILLER                    PIC X(16) VALUE
018000                 "   ROUTES SCORED".
018100     05  FTR-ROUTES-O              PIC Z9.
018200     05  FILLER                    PIC X(13) VALUE
018300                 "   BEST SCORE".
018400     05  FTR-BEST-SCORE-O          PIC Z9.9.
018500     05  FILLER                    PIC X(75) VALUE SPACES.
018600
018700 01  WS-BLANK-LINE.
018800     05  FILLER                    PIC X(132) VALUE SPACES.
018900
019000 01  WS-TOTALS-HDR-REC.
019100     05  FILLER                    PIC X(1) VALUE SPACE.
019200     05  FILLER                    PIC X(30) VALUE
019300                 "**** RUN TOTALS ****".
019400     05  FILLER                    PIC X(101) VALUE SPACES.
019500
019600 01  WS-TOTALS-REC.
019700     05  FILLER                    PIC X(3) VALUE SPACES.
019800     05  FILLER                    PIC X(22) VALUE
019900                 "JOURNEYS PROCESSED: ".
020000     05  TOT-JOURNEYS-O            PIC ZZZZ9.
020100     05  FILLER                    PIC X(18) VALUE
020200                 "   ROUTES READ: ".
020300     05  TOT-ROUTES-READ-O         PIC ZZZZ9.
020400     05  FILLER                    PIC X(21) VALUE
020500                 "   ROUTES SCORED: ".
020600     05  TOT-ROUTES-SCORED-O       PIC ZZZZ9.
020700     05  FILLER                    PIC X(18) VALUE
020800                 "   STEPS READ: ".
020900     05  TOT-STEPS-READ-O          PIC ZZZZZZ9.
021000     05  FILLER                    PIC X(31) VALUE SPACES.
021100
021200 COPY ABENDREC.
021300*
021400 LINKAGE SECTION.
021500*
021600 PROCEDURE DIVISION.
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800     PERFORM 100-MAINLINE THRU 100-EXIT
021900             UNTIL NO-MORE-SCORED
022000                OR OUT-TRAILER-FLAG.
022100     PERFORM 999-CLEANUP THRU 999-EXIT.
022200     MOVE +0 TO RETURN-CODE.
022300     GOBACK.
022400*
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     DISPLAY "******** BEGIN JOB RTERPT ********".
022800     IF RUN-MODE-NIGHT
022900        MOVE "N" TO WS-RUN-MODE-CODE
023000        MOVE 2 TO WS-RUN-MODE-IDX
023100     ELSE
023200        MOVE "D" TO WS-RUN-MODE-CODE
023300        MOVE 1 TO WS-RUN-MODE-IDX.
023400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023500     PERFORM 900-READ-SCORED-RTN THRU 900-EXIT.
023600     IF NO-MORE-SCORED
023700        MOVE "EMPTY SCORED FILE" TO ABEND-REASON
023800        GO TO 1000-ABEND-RTN.
023900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
024000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
024100 000-EXIT.
024200     EXIT.
024300*
024400*    ONE PASS OF THIS PARAGRAPH HANDLES ONE SCORED-FILE DETAIL
024500*    RECORD.  THE TOP-LEVEL PERFORM DRIVES IT UNTIL THE TRAILER
024600*    RECORD IS REACHED.
024700 100-MAINLINE.
024800     MOVE "100-MAINLINE" TO PARA-NAME.
024900     IF OUT-JOURNEY-ID NOT = WS-CURRENT-JOURNEY-ID
025000        PERFORM 110-JOURNEY-BREAK-RTN THRU 110-EXIT.
025100     ADD 1 TO WS-ROUTES-IN-JOURNEY.
025200     IF WS-ROUTES-IN-JOURNEY = 1
025300        MOVE OUT-SAFETY-SCORE TO WS-BEST-SCORE.
025400     PERFORM 400-WRITE-DETAIL-RTN THRU 400-EXIT.
025500     PERFORM 900-READ-SCORED-RTN THRU 900-EXIT.
025600 100-EXIT.
025700     EXIT.
025800*
025900*    NEW JOURNEY-ID SEEN - PRINT THE FOOTER FOR THE JOURNEY JUST
026000*    FINISHED (IF ANY) AND RESET THE GROUP COUNTERS.
026100 110-JOURNEY-BREAK-RTN.
026200     IF WS-CURRENT-JOURNEY-ID NOT = SPACES
026300        PERFORM 500-JOURNEY-FOOTER-RTN THRU 500-EXIT.
026400     MOVE OUT-JOURNEY-ID TO WS-CURRENT-JOURNEY-ID.
026500     MOVE ZERO TO WS-ROUTES-IN-JOURNEY.
026600     MOVE ZERO TO WS-BEST-SCORE.
026700 110-EXIT.
026800     EXIT.
026900*
027000 400-WRITE-DETAIL-RTN.
027100     IF WS-LINES > 45
027200        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
027300     MOVE OUT-ROUTE-ID    TO DTL-ROUTE-ID-O.
027400     MOVE OUT-ROUTE-NAME  TO DTL-ROUTE-NAME-O.
027500     MOVE OUT-DISTANCE-KM TO DTL-DISTANCE-KM-O.
027600     MOVE OUT-DURATION-MIN TO DTL-DURATION-MIN-O.
027700     MOVE OUT-SAFETY-SCORE TO DTL-SAFETY-SCORE-O.
027800     MOVE OUT-TRAFFIC-LEVEL TO DTL-TRAFFIC-LEVEL-O.
027900     MOVE OUT-ROAD-QUALITY TO DTL-ROAD-QUALITY-O.
028000     MOVE OUT-ROAD-SUMMARY TO DTL-ROAD-SUMMARY-O.
028100     WRITE RPT-REC FROM WS-DETAIL-REC
028200         AFTER ADVANCING 1.
028300     ADD 1 TO WS-LINES.
028400 400-EXIT.
028500     EXIT.
028600*
028700 500-JOURNEY-FOOTER-RTN.
028800     IF WS-LINES > 45
028900        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
029000     MOVE WS-CURRENT-JOURNEY-ID TO WS-JOURNEY-KEY.
029100     MOVE WS-JOURNEY-ORIGIN TO FTR-ORIGIN-O.
029200     MOVE WS-JOURNEY-DEST   TO FTR-DEST-O.
029300     MOVE WS-ROUTES-IN-JOURNEY TO FTR-ROUTES-O.
029400     MOVE WS-BEST-SCORE TO FTR-BEST-SCORE-O.
029500     WRITE RPT-REC FROM WS-FOOTER-REC
029600         AFTER ADVANCING 1.
029700     WRITE RPT-REC FROM WS-BLANK-LINE.
029800     ADD 2 TO WS-LINES.
029900 500-EXIT.
030000     EXIT.
030100*
030200 600-PAGE-BREAK.
030300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
030400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
030500 600-EXIT.
030600     EXIT.
030700*
030800 650-FINAL-TOTALS-RTN.
030900     MOVE "650-FINAL-TOTALS-RTN" TO PARA-NAME.
031000     IF WS-LINES > 42
031100        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
031200     WRITE RPT-REC FROM WS-BLANK-LINE
031300         AFTER ADVANCING 1.
031400     WRITE RPT-REC FROM WS-TOTALS-HDR-REC
031500         AFTER ADVANCING 1.
031600     MOVE OUT-JOURNEYS-PROCESSED TO TOT-JOURNEYS-O.
031700     MOVE OUT-ROUTES-READ        TO TOT-ROUTES-READ-O.
031800     MOVE OUT-ROUTES-SCORED      TO TOT-ROUTES-SCORED-O.
031900     MOVE OUT-STEPS-READ         TO TOT-STEPS-READ-O.
032000     WRITE RPT-REC FROM WS-TOTALS-REC
032100         AFTER ADVANCING 1.
032200     DISPLAY "** JOURNEYS PROCESSED ** "
032300             OUT-JOURNEYS-PROCESSED.
032400     DISPLAY "** ROUTES READ **       " OUT-ROUTES-READ.
032500     DISPLAY "** ROUTES SCORED **     " OUT-ROUTES-SCORED.
032600     DISPLAY "** STEPS READ **        " OUT-STEPS-READ.
032700 650-EXIT.
032800     EXIT.
032900*
033000 700-WRITE-PAGE-HDR.
033100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
033200     ADD 1 TO WS-PAGES.
033300     MOVE WS-RUN-MODE-TEXT (WS-RUN-MODE-IDX) TO HDR-RUN-MODE-O.
033400     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
033500     WRITE RPT-REC FROM WS-PAGE-HDR-REC
033600         AFTER ADVANCING NEXT-PAGE.
033700     WRITE RPT-REC FROM WS-BLANK-LINE
033800         AFTER ADVANCING 1.
033900     MOVE ZERO TO WS-LINES.
034000 700-EXIT.
034100     EXIT.
034200*
034300 720-WRITE-COLM-HDR.
034400     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
034500     WRITE RPT-REC FROM WS-COLM-HDR-REC
034600         AFTER ADVANCING 1.
034700     WRITE RPT-REC FROM WS-BLANK-LINE.
034800     ADD 2 TO WS-LINES.
034900 720-EXIT.
035000     EXIT.
035100*
035200 800-OPEN-FILES.
035300     MOVE "800-OPEN-FILES" TO PARA-NAME.
035400     OPEN INPUT SCORED-FILE.
035500     OPEN OUTPUT REPORT-FILE, SYSOUT.
035600 800-EXIT.
035700     EXIT.
035800*
035900 850-CLOSE-FILES.
036000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036100     CLOSE SCORED-FILE, REPORT-FILE, SYSOUT.
036200 850-EXIT.
036300     EXIT.
036400*
036500 900-READ-SCORED-RTN.
036600     READ SCORED-FILE
036700        AT END MOVE "N" TO MORE-SCORED-SW
036800        GO TO 900-EXIT
036900     END-READ.
037000 900-EXIT.
037100     EXIT.
037200*
037300 999-CLEANUP.
037400     MOVE "999-CLEANUP" TO PARA-NAME.
037500     IF WS-CURRENT-JOURNEY-ID NOT = SPACES
037600        PERFORM 500-JOURNEY-FOOTER-RTN THRU 500-EXIT.
037700     IF NOT OUT-TRAILER-FLAG
037800        MOVE "** INVALID FILE - NO TRAILER REC" TO
037900                ABEND-REASON
038000        GO TO 1000-ABEND-RTN.
038100     PERFORM 650-FINAL-TOTALS-RTN THRU 650-EXIT.
038200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038300     DISPLAY "******** NORMAL END OF JOB RTERPT ********".
038400 999-EXIT.
038500     EXIT.
038600*
038700 1000-ABEND-RTN.
038800     WRITE SYSOUT-REC FROM ABEND-REC.
038900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039000     DISPLAY "*** ABNORMAL END OF JOB - RTERPT ***"
039100             UPON CONSOLE.
039200     DIVIDE ZERO-VAL INTO ONE-VAL.
