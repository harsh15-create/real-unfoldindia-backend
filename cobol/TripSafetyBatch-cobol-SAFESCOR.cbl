000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  SAFESCOR.
000400 AUTHOR. R. PILLAI.
000500 INSTALLATION. ROUTING DESK - BATCH SCORING UNIT.
000600 DATE-WRITTEN. 03/20/93.
000700 DATE-COMPILED. 03/20/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*          THIS SUBROUTINE IS CALLED ONCE PER CANDIDATE ROUTE BY
001300*          THE ROUTSCOR DRIVER.  GIVEN THE ROUTE TOTALS AND ITS
001400*          TABLE OF STEPS, IT WORKS OUT THE FIVE SAFETY FACTORS
001500*          (HIGHWAY RATIO, TURN DENSITY, LONGEST ISOLATED RUN,
001600*          TRAFFIC LEVEL AND OVERALL SCORE) AND HANDS THEM BACK
001700*          TO THE CALLER THROUGH THE LINKAGE RECORD.
001800*
001900*          SCORING STARTS EVERY ROUTE AT A BASE OF 100 POINTS
002000*          AND SUBTRACTS A PENALTY FOR EACH OF FIVE CONDITIONS.
002100*          NIGHT RUNS (LK-RUN-MODE = "N") CARRY A HEAVIER
002200*          PENALTY FOR ISOLATED ROAD AND FOR RURAL ROAD TYPE -
002300*          SEE THE 1995 REVISION NOTE BELOW.
002400*
002500*****************************************************************
002600*MAINTENANCE HISTORY:
002700*   03/20/93  RKP  ORIGINAL ROUTINE
002800*   11/02/95  RKP  ADDED NIGHT-MODE PENALTY MULTIPLIERS PER
002900*                  ROUTING DESK REQUEST - ISOLATION TIMES 1.5,
003000*                  RURAL ROAD TYPE TIMES 1.3, BOTH TRUNCATED
003100*   08/30/99  RKP  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
003200*                  PROGRAM, NO CHANGES REQUIRED
003300*   02/14/01  TNS  CORRECTED TRAFFIC LEVEL BOUNDARY TO USE
003400*                  GREATER-THAN-OR-EQUAL PER SPEC CLARIFICATION
003500*   07/09/01  TNS  PENALTY PARAGRAPHS WERE TESTING THE ROUNDED
003600*                  LK-OUT FIELDS - A BORDERLINE RATIO COULD ROUND
003700*                  ACROSS A THRESHOLD AND FLIP THE PENALTY.  ADDED
003800*                  WS-UNR-* WORK FIELDS CARRYING ONE MORE DECIMAL,
003900*                  SET BEFORE THE ROUNDED COMPUTE IN EACH CALC
004000*                  PARAGRAPH, AND POINTED 310/320/330 AT THOSE
004100*                  INSTEAD OF THE ROUNDED OUTPUT FIELDS
004200*   09/25/01  TNS  340-DURATION-PENALTY-RTN MISSED THE SAME FIX -
004300*                  IT WAS STILL TESTING THE ROUNDED LK-OUT-
004400*                  DURATION-HRS.  ADDED WS-UNR-DURATION-HRS AND
004500*                  POINTED 340 AT IT TOO
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 WORKING-STORAGE SECTION.
005700 01  WS-MISC-FIELDS.
005800     05  WS-DISTANCE-KM            PIC 9(7)V9(3) COMP-3.
005900     05  WS-DURATION-HRS           PIC 9(5)V9(3) COMP-3.
006000     05  WS-HIWAY-METRES           PIC 9(8)V9(2) COMP-3.
006100     05  WS-ISOLATED-METRES        PIC 9(8)V9(2) COMP-3.
006200     05  WS-RUN-METRES             PIC 9(8)V9(2) COMP-3.
006300     05  WS-TURN-COUNT             PIC 9(4) COMP.
006400     05  WS-AVG-SPEED-KMH          PIC 9(5)V9(2) COMP-3.
006500
006600 01  WS-RAW-SCORE                  PIC S9(5) COMP-3.
006700 01  WS-RAW-SCORE-ALT REDEFINES WS-RAW-SCORE.
006800     05  FILLER                    PIC S9(3)V9(2).
006900
007000 01  WS-PENALTY-WORK-AREA.
007100     05  WS-PEN-ROAD-BASE          PIC S9(3).
007200     05  WS-PEN-ISO-BASE           PIC S9(3).
007300
007400*    07/09/01 TNS, 09/25/01 TNS - UNROUNDED (ONE EXTRA DECIMAL)
007500*    VERSIONS OF THE FOUR LK-OUT METRICS THE PENALTY PARAGRAPHS
007600*    TEST AGAINST A THRESHOLD.  SET IN THE CALC PARAGRAPHS BEFORE
007700*    THE ROUNDED LK-OUT FIELD IS COMPUTED SO A NEAR-BOUNDARY
007800*    VALUE CANNOT ROUND ACROSS THE LINE AND FLIP THE PENALTY.
007900 01  WS-UNROUNDED-WORK-AREA.
008000     05  WS-UNR-HIWAY-RATIO        PIC 9(1)V9(4) COMP-3.
008100     05  WS-UNR-TURN-DENSITY       PIC 9(3)V9(3) COMP-3.
008200     05  WS-UNR-ISOLATED-KM        PIC 9(4)V9(2) COMP-3.
008300     05  WS-UNR-DURATION-HRS       PIC 9(3)V9(3) COMP-3.
008400
008500 01  WS-CHECK-TEXT-AREA.
008600     05  WS-CHECK-TEXT             PIC X(56).
008700 01  WS-CHECK-TEXT-ALT REDEFINES WS-CHECK-TEXT-AREA.
008800     05  WS-CHECK-NAME-PART        PIC X(40).
008900     05  WS-CHECK-REF-PART         PIC X(16).
009000
009100 01  WS-TRAFFIC-NAMES-INIT.
009200     05  FILLER                    PIC X(8) VALUE "LOW     ".
009300     05  FILLER                    PIC X(8) VALUE "MODERATE".
009400     05  FILLER                    PIC X(8) VALUE "HIGH    ".
009500 01  WS-TRAFFIC-NAMES-TBL REDEFINES WS-TRAFFIC-NAMES-INIT.
009600     05  WS-TRAFFIC-NAME OCCURS 3 TIMES
009700                 INDEXED BY WS-TRAF-IDX         PIC X(8).
009800
009900 01  WS-EXTENDED-SW                PIC X(1) VALUE "Y".
010000 01  WS-HIWAY-MATCH-SW             PIC X(1) VALUE "N".
010100     88  WS-HIWAY-MATCH            VALUE "Y".
010200 01  WS-ISOLATED-SW                PIC X(1) VALUE "N".
010300     88  WS-STEP-ISOLATED          VALUE "Y".
010400
010500 01  WS-SUBSCRIPTS.
010600     05  WS-STEP-SUB               PIC 9(4) COMP.
010700
010800 LINKAGE SECTION.
010900 01  SAFESCOR-LINK.
011000     05  LK-RUN-MODE               PIC X(1).
011100         88  LK-DAY-MODE           VALUE "D".
011200         88  LK-NIGHT-MODE         VALUE "N".
011300     05  LK-ROUTE-DISTANCE-M       PIC 9(8)V9(2).
011400     05  LK-ROUTE-DURATION-S       PIC 9(7)V9(2).
011500     05  LK-STEP-COUNT             PIC 9(4) COMP.
011600     05  LK-OUT-HIGHWAY-RATIO      PIC 9(1)V9(3).
011700     05  LK-OUT-TURN-DENSITY       PIC 9(3)V9(2).
011800     05  LK-OUT-ISOLATED-KM        PIC 9(4)V9(1).
011900     05  LK-OUT-TRAFFIC-LEVEL      PIC X(8).
012000     05  LK-OUT-DISTANCE-KM        PIC 9(5)V9(1).
012100     05  LK-OUT-DURATION-HRS       PIC 9(3)V9(2).
012200     05  LK-OUT-PEN-ROAD-TYPE      PIC S9(3).
012300     05  LK-OUT-PEN-TURNS          PIC S9(3).
012400     05  LK-OUT-PEN-ISOLATION      PIC S9(3).
012500     05  LK-OUT-PEN-DURATION       PIC S9(3).
012600     05  LK-OUT-PEN-TRAFFIC        PIC S9(3).
012700     05  LK-OUT-SAFETY-SCORE       PIC 9(2)V9(1).
012800
012900 01  LK-STEP-TABLE.
013000     05  LK-STEP-ENTRY OCCURS 500 TIMES
013100                 INDEXED BY LK-STEP-IDX.
013200         10  LK-STP-DISTANCE-M     PIC 9(7)V9(2).
013300         10  LK-STP-ROAD-NAME      PIC X(40).
013400         10  LK-STP-ROAD-REF       PIC X(15).
013500         10  LK-STP-MANEUVER-TYPE  PIC X(12).
013600             88  LK-STP-DEPART     VALUE "depart".
013700             88  LK-STP-ARRIVE     VALUE "arrive".
013800
013900 PROCEDURE DIVISION USING SAFESCOR-LINK, LK-STEP-TABLE.
014000 000-MAIN-RTN.
014100     PERFORM 200-CALC-HIWAY-RATIO-RTN THRU 200-EXIT.
014200     PERFORM 210-CALC-TURN-DENSITY-RTN THRU 210-EXIT.
014300     PERFORM 220-CALC-ISOLATION-RTN THRU 220-EXIT.
014400     PERFORM 230-CALC-TRAFFIC-RTN THRU 230-EXIT.
014500     PERFORM 350-CALC-SUMMARY-VALUES-RTN THRU 350-EXIT.
014600     PERFORM 300-CALC-PENALTIES-RTN THRU 300-EXIT.
014700     GOBACK.
014800*
014900*    HIGHWAY RATIO - SHARE OF ROUTE DISTANCE THAT RUNS ON A
015000*    STEP WHOSE NAME OR REFERENCE LOOKS LIKE A HIGHWAY.
015100 200-CALC-HIWAY-RATIO-RTN.
015200     MOVE ZERO TO WS-HIWAY-METRES.
015300     PERFORM 205-HIWAY-STEP-RTN THRU 205-EXIT
015400             VARYING WS-STEP-SUB FROM 1 BY 1
015500             UNTIL WS-STEP-SUB > LK-STEP-COUNT.
015600     IF LK-ROUTE-DISTANCE-M > ZERO
015700        COMPUTE WS-UNR-HIWAY-RATIO =
015800                WS-HIWAY-METRES / LK-ROUTE-DISTANCE-M
015900        COMPUTE LK-OUT-HIGHWAY-RATIO ROUNDED = WS-UNR-HIWAY-RATIO
016000     ELSE
016100        MOVE ZERO TO WS-UNR-HIWAY-RATIO
016200        MOVE ZERO TO LK-OUT-HIGHWAY-RATIO.
016300 200-EXIT.
016400     EXIT.
016500*
016600 205-HIWAY-STEP-RTN.
016700     MOVE SPACES TO WS-CHECK-TEXT-AREA.
016800     STRING LK-STP-ROAD-NAME (WS-STEP-SUB)  DELIMITED BY SPACE
016900            " "                             DELIMITED BY SIZE
017000            LK-STP-ROAD-REF (WS-STEP-SUB)   DELIMITED BY SPACE
017100            INTO WS-CHECK-TEXT.
017200     MOVE "N" TO WS-HIWAY-MATCH-SW.
017300     CALL "HIWAYCHK" USING WS-CHECK-TEXT, WS-EXTENDED-SW,
017400             WS-HIWAY-MATCH-SW.
017500     IF WS-HIWAY-MATCH
017600        ADD LK-STP-DISTANCE-M (WS-STEP-SUB) TO WS-HIWAY-METRES.
017700 205-EXIT.
017800     EXIT.
017900*
018000*    TURN DENSITY - TURNS PER KILOMETRE.  DEPART AND ARRIVE
018100*    STEPS ARE NOT TURNS.
018200 210-CALC-TURN-DENSITY-RTN.
018300     MOVE ZERO TO WS-TURN-COUNT.
018400     PERFORM 215-COUNT-TURN-RTN THRU 215-EXIT
018500             VARYING WS-STEP-SUB FROM 1 BY 1
018600             UNTIL WS-STEP-SUB > LK-STEP-COUNT.
018700     IF LK-ROUTE-DISTANCE-M > ZERO
018800        COMPUTE WS-DISTANCE-KM = LK-ROUTE-DISTANCE-M / 1000
018900        COMPUTE WS-UNR-TURN-DENSITY =
019000                WS-TURN-COUNT / WS-DISTANCE-KM
019100        COMPUTE LK-OUT-TURN-DENSITY ROUNDED = WS-UNR-TURN-DENSITY
019200     ELSE
019300        MOVE ZERO TO WS-UNR-TURN-DENSITY
019400        MOVE ZERO TO LK-OUT-TURN-DENSITY.
019500 210-EXIT.
019600     EXIT.
019700*
019800 215-COUNT-TURN-RTN.
019900     IF NOT LK-STP-DEPART (WS-STEP-SUB)
020000        AND NOT LK-STP-ARRIVE (WS-STEP-SUB)
020100        ADD 1 TO WS-TURN-COUNT.
020200 215-EXIT.
020300     EXIT.
020400*
020500*    LONGEST ISOLATED RUN - LONGEST STRETCH OF CONSECUTIVE
020600*    STEPS WITH BLANK ROAD NAME AND BLANK ROAD REFERENCE.
020700 220-CALC-ISOLATION-RTN.
020800     MOVE ZERO TO WS-ISOLATED-METRES WS-RUN-METRES.
020900     PERFORM 225-ISOLATION-STEP-RTN THRU 225-EXIT
021000             VARYING WS-STEP-SUB FROM 1 BY 1
021100             UNTIL WS-STEP-SUB > LK-STEP-COUNT.
021200     COMPUTE WS-UNR-ISOLATED-KM = WS-ISOLATED-METRES / 1000.
021300     COMPUTE LK-OUT-ISOLATED-KM ROUNDED = WS-UNR-ISOLATED-KM.
021400 220-EXIT.
021500     EXIT.
021600*
021700 225-ISOLATION-STEP-RTN.
021800     IF LK-STP-ROAD-NAME (WS-STEP-SUB) = SPACES
021900        AND LK-STP-ROAD-REF (WS-STEP-SUB) = SPACES
022000        ADD LK-STP-DISTANCE-M (WS-STEP-SUB) TO WS-RUN-METRES
022100        IF WS-RUN-METRES > WS-ISOLATED-METRES
022200           MOVE WS-RUN-METRES TO WS-ISOLATED-METRES
022300     ELSE
022400        MOVE ZERO TO WS-RUN-METRES.
022500 225-EXIT.
022600     EXIT.
022700*
022800*    TRAFFIC LEVEL - FROM AVERAGE SPEED OVER THE WHOLE ROUTE.
022900 230-CALC-TRAFFIC-RTN.
023000     IF LK-ROUTE-DISTANCE-M = ZERO OR LK-ROUTE-DURATION-S = ZERO
023100        MOVE WS-TRAFFIC-NAME (2) TO LK-OUT-TRAFFIC-LEVEL
023200     ELSE
023300        COMPUTE WS-AVG-SPEED-KMH ROUNDED =
023400                (LK-ROUTE-DISTANCE-M / 1000) /
023500                (LK-ROUTE-DURATION-S / 3600)
023600        IF WS-AVG-SPEED-KMH >= 70
023700           MOVE WS-TRAFFIC-NAME (1) TO LK-OUT-TRAFFIC-LEVEL
023800        ELSE
023900           IF WS-AVG-SPEED-KMH >= 45
024000              MOVE WS-TRAFFIC-NAME (2) TO LK-OUT-TRAFFIC-LEVEL
024100           ELSE
024200              MOVE WS-TRAFFIC-NAME (3) TO LK-OUT-TRAFFIC-LEVEL.
024300 230-EXIT.
024400     EXIT.
024500*
024600*    FIVE PENALTIES, BASE SCORE OF 100, FLOORED AT 10.
024700 300-CALC-PENALTIES-RTN.
024800     PERFORM 310-ROAD-TYPE-PENALTY-RTN THRU 310-EXIT.
024900     PERFORM 320-TURN-PENALTY-RTN THRU 320-EXIT.
025000     PERFORM 330-ISOLATION-PENALTY-RTN THRU 330-EXIT.
025100     PERFORM 340-DURATION-PENALTY-RTN THRU 340-EXIT.
025200     PERFORM 345-TRAFFIC-PENALTY-RTN THRU 345-EXIT.
025300     COMPUTE WS-RAW-SCORE = 100 + LK-OUT-PEN-ROAD-TYPE +
025400             LK-OUT-PEN-TURNS + LK-OUT-PEN-ISOLATION +
025500             LK-OUT-PEN-DURATION + LK-OUT-PEN-TRAFFIC.
025600     IF WS-RAW-SCORE < 10
025700        MOVE 10 TO WS-RAW-SCORE.
025800     COMPUTE LK-OUT-SAFETY-SCORE ROUNDED = WS-RAW-SCORE / 10.
025900 300-EXIT.
026000     EXIT.
026100*
026200*    1995 REVISION - RURAL ROAD TYPE PENALTY IS MULTIPLIED BY
026300*    1.3 AT NIGHT, TRUNCATED TOWARD ZERO.
026400*    07/09/01 TNS - TESTS THE UNROUNDED RATIO, NOT THE DISPLAY
026500*    FIELD, SO A VALUE LIKE .39996 CANNOT ROUND UP TO .400 AND
026600*    JUMP A PENALTY BAND.
026700 310-ROAD-TYPE-PENALTY-RTN.
026800     IF WS-UNR-HIWAY-RATIO > .7
026900        MOVE ZERO TO WS-PEN-ROAD-BASE
027000     ELSE
027100        IF WS-UNR-HIWAY-RATIO >= .4
027200           MOVE -5 TO WS-PEN-ROAD-BASE
027300        ELSE
027400           MOVE -10 TO WS-PEN-ROAD-BASE.
027500     IF LK-NIGHT-MODE
027600        COMPUTE LK-OUT-PEN-ROAD-TYPE = WS-PEN-ROAD-BASE * 1.3
027700     ELSE
027800        MOVE WS-PEN-ROAD-BASE TO LK-OUT-PEN-ROAD-TYPE.
027900 310-EXIT.
028000     EXIT.
028100*
028200*    07/09/01 TNS - TESTS THE UNROUNDED DENSITY, NOT THE DISPLAY
028300*    FIELD, FOR THE SAME REASON AS THE ROAD TYPE PENALTY ABOVE.
028400 320-TURN-PENALTY-RTN.
028500     IF WS-UNR-TURN-DENSITY < 1
028600        MOVE ZERO TO LK-OUT-PEN-TURNS
028700     ELSE
028800        IF WS-UNR-TURN-DENSITY <= 2
028900           MOVE -5 TO LK-OUT-PEN-TURNS
029000        ELSE
029100           MOVE -10 TO LK-OUT-PEN-TURNS.
029200 320-EXIT.
029300     EXIT.
029400*
029500*    1995 REVISION - ISOLATED-ROAD PENALTY IS MULTIPLIED BY
029600*    1.5 AT NIGHT, TRUNCATED TOWARD ZERO.
029700*    07/09/01 TNS - TESTS THE UNROUNDED ISOLATED-KM, NOT THE
029800*    DISPLAY FIELD, FOR THE SAME REASON AS THE OTHER TWO PENALTY
029900*    PARAGRAPHS ABOVE.
030000 330-ISOLATION-PENALTY-RTN.
030100     IF WS-UNR-ISOLATED-KM > 50
030200        MOVE -15 TO WS-PEN-ISO-BASE
030300     ELSE
030400        IF WS-UNR-ISOLATED-KM > 20
030500           MOVE -7 TO WS-PEN-ISO-BASE
030600        ELSE
030700           MOVE ZERO TO WS-PEN-ISO-BASE.
030800     IF LK-NIGHT-MODE
030900        COMPUTE LK-OUT-PEN-ISOLATION = WS-PEN-ISO-BASE * 1.5
031000     ELSE
031100        MOVE WS-PEN-ISO-BASE TO LK-OUT-PEN-ISOLATION.
031200 330-EXIT.
031300     EXIT.
031400*
031500*    07/09/01 TNS - TESTS THE UNROUNDED DURATION, NOT THE DISPLAY
031600*    FIELD, FOR THE SAME REASON AS THE OTHER PENALTY PARAGRAPHS.
031700 340-DURATION-PENALTY-RTN.
031800     IF WS-UNR-DURATION-HRS > 8
031900        MOVE -10 TO LK-OUT-PEN-DURATION
032000     ELSE
032100        IF WS-UNR-DURATION-HRS > 6
032200           MOVE -5 TO LK-OUT-PEN-DURATION
032300        ELSE
032400           MOVE ZERO TO LK-OUT-PEN-DURATION.
032500 340-EXIT.
032600     EXIT.
032700*
032800*    02/14/01 TNS - BOUNDARY CHANGED TO GREATER-THAN-OR-EQUAL.
032900 345-TRAFFIC-PENALTY-RTN.
033000     IF LK-OUT-TRAFFIC-LEVEL = WS-TRAFFIC-NAME (3)
033100        MOVE -10 TO LK-OUT-PEN-TRAFFIC
033200     ELSE
033300        IF LK-OUT-TRAFFIC-LEVEL = WS-TRAFFIC-NAME (2)
033400           MOVE -5 TO LK-OUT-PEN-TRAFFIC
033500        ELSE
033600           MOVE ZERO TO LK-OUT-PEN-TRAFFIC.
033700 345-EXIT.
033800     EXIT.
033900*
034000*    REPORTED SUMMARY VALUES - ROUNDED FOR DISPLAY ONLY, THE
034100*    RAW METRES/SECONDS ABOVE DROVE THE PENALTY THRESHOLDS.
034200 350-CALC-SUMMARY-VALUES-RTN.
034300     COMPUTE LK-OUT-DISTANCE-KM ROUNDED =
034400             LK-ROUTE-DISTANCE-M / 1000.
034500     COMPUTE WS-UNR-DURATION-HRS = LK-ROUTE-DURATION-S / 3600.
034600     COMPUTE LK-OUT-DURATION-HRS ROUNDED = WS-UNR-DURATION-HRS.
034700 350-EXIT.
034800     EXIT.
