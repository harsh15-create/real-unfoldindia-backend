000100*****************************************************************
000200* RTESCOR   -  SCORED ROUTE OUTPUT RECORD LAYOUT                *
000300*           -  ONE RECORD PER RANKED ROUTE, WRITTEN IN RANK     *
000400*              ORDER WITHIN EACH JOURNEY, FOLLOWED AT END OF    *
000500*              RUN BY A SINGLE TRAILER RECORD CARRYING THE      *
000600*              CONTROL-REPORT RUN TOTALS (SEE OUT-TRAILER-REC)  *
000700* MAINTENANCE:                                                  *
000800*   03/18/91  RKP  ORIGINAL LAYOUT FOR TRIP-SAFETY BATCH        *
000900*   07/09/98  RKP  ADDED TRAILER REDEFINES SO RTERPT CAN        *
001000*                  BALANCE AND PRINT FINAL TOTALS               *
001100*****************************************************************
001200 01  SCORED-ROUTE-REC.
001300     05  OUT-RECORD-TYPE           PIC X(1).
001400         88  OUT-DETAIL-REC        VALUE SPACE.
001500         88  OUT-TRAILER-FLAG      VALUE "T".
001600     05  OUT-JOURNEY-ID            PIC X(8).
001700     05  OUT-ROUTE-ID              PIC X(8).
001800     05  OUT-ROUTE-NAME            PIC X(20).
001900     05  OUT-DISTANCE-KM           PIC 9(5)V9(1).
002000     05  OUT-DURATION-MIN          PIC 9(5).
002100     05  OUT-DURATION-HRS          PIC 9(3)V9(2).
002200     05  OUT-SAFETY-SCORE          PIC 9(2)V9(1).
002300     05  OUT-ROAD-SUMMARY          PIC X(40).
002400     05  OUT-TRAFFIC-LEVEL         PIC X(8).
002500     05  OUT-ROAD-QUALITY          PIC X(9).
002600     05  OUT-HIGHWAY-RATIO         PIC 9(1)V9(3).
002700     05  OUT-TURN-DENSITY          PIC 9(3)V9(2).
002800     05  OUT-ISOLATED-KM           PIC 9(4)V9(1).
002900     05  OUT-PEN-ROAD-TYPE         PIC S9(3).
003000     05  OUT-PEN-TURNS             PIC S9(3).
003100     05  OUT-PEN-ISOLATION         PIC S9(3).
003200     05  OUT-PEN-DURATION         PIC S9(3).
003300     05  OUT-PEN-TRAFFIC           PIC S9(3).
003400     05  FILLER                    PIC X(18).
003500
003600 01  OUT-TRAILER-REC REDEFINES SCORED-ROUTE-REC.
003700     05  OUT-TRAILER-TYPE          PIC X(1).
003800     05  OUT-JOURNEYS-PROCESSED    PIC 9(5).
003900     05  OUT-ROUTES-READ           PIC 9(5).
004000     05  OUT-ROUTES-SCORED         PIC 9(5).
004100     05  OUT-STEPS-READ            PIC 9(7).
004200     05  FILLER                    PIC X(137).
