000100*****************************************************************
000200* RTEHDR    -  ROUTE HEADER RECORD LAYOUT                       *
000300*           -  ONE RECORD PER CANDIDATE ROUTE ON THE ROUTES     *
000400*              FILE, SORTED BY JOURNEY-ID THEN ROUTE-SEQ        *
000500* MAINTENANCE:                                                  *
000600*   03/11/91  RKP  ORIGINAL LAYOUT FOR TRIP-SAFETY BATCH        *
000700*   06/02/92  RKP  ADDED FILLER PAD TO 30-BYTE RECORD           *
000800*****************************************************************
000900 01  RTE-HEADER-REC.
001000     05  RTE-JOURNEY-ID            PIC X(8).
001100     05  RTE-JOURNEY-ID-ALT REDEFINES RTE-JOURNEY-ID.
001200         10  RTE-ORIGIN-CODE       PIC X(4).
001300         10  RTE-DEST-CODE         PIC X(4).
001400     05  RTE-SEQ                   PIC 9(2).
001500     05  RTE-DISTANCE-M            PIC 9(8)V9(2).
001600     05  RTE-DURATION-S            PIC 9(7)V9(2).
001700     05  FILLER                    PIC X(1).
